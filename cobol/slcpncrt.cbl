000100*--------------------------------------------                             
000110* SLCPNCRT.CBL - SELECT FOR THE CART LINE-ITEM INPUT FILE.                
000120*--------------------------------------------                             
000130* 06/14/93 RSK  ORIGINAL.                                                 
000140*--------------------------------------------                             
000150     SELECT CART-ITEMS-FILE                                               
000160         ASSIGN TO "CARTITEM"                                             
000170         ORGANIZATION IS LINE SEQUENTIAL.                                 
