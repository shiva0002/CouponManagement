000100*----------------------------------------------------------------         
000110* FDCPNPRC.CBL - PRICED-CART OUTPUT FILE.  EACH RUN OF THE                
000120* APPLY-COUPON FLOW WRITES ONE PRICED-CART-TRAILER-RECORD                 
000130* FOLLOWED BY ONE PRICED-CART-DETAIL-RECORD PER CART LINE, IN             
000140* THE SAME ORDER THE LINES WERE READ FROM THE CART-ITEMS FILE.            
000150*----------------------------------------------------------------         
000160* 06/14/93 RSK  ORIGINAL COPYBOOK FOR THE COUPON RULES ENGINE.            
000170*----------------------------------------------------------------         
000180 FD  PRICED-CART-FILE                                                     
000190     LABEL RECORDS ARE STANDARD.                                          
000200* ONE PER CART - WRITTEN FIRST, AHEAD OF ITS DETAIL LINES, SO A           
000210* READER OF THIS FILE CAN SIZE THE CART BEFORE THE LINES ARRIVE.          
000220 01  PRICED-CART-TRAILER-RECORD.                                          
000230     05  PCT-CART-ID                  PIC X(20).                          
000240     05  PCT-CART-TOTAL-AMOUNT        PIC 9(9)V99.                        
000250     05  PCT-CART-ITEM-COUNT          PIC 9(3).                           
000260     05  FILLER                       PIC X(06).                          
000270* ONE PER CART LINE - CARRIES BOTH THE ORIGINAL AND DISCOUNTED            
000280* PRICE SO A READER CAN SEE WHAT THE COUPON ACTUALLY DID.                 
000290 01  PRICED-CART-DETAIL-RECORD.                                           
000300     05  PCD-ITEM-PRODUCT-ID          PIC X(10).                          
000310     05  PCD-ITEM-PRODUCT-NAME        PIC X(40).                          
000320     05  PCD-ITEM-PRICE               PIC 9(7)V99.                        
000330     05  PCD-ITEM-QUANTITY            PIC 9(5).                           
000340     05  PCD-ITEM-DISCOUNTED-PRICE    PIC 9(7)V99.                        
000350     05  FILLER                       PIC X(07).                          
