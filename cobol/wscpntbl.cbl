000100*----------------------------------------------------------------         
000110* WSCPNTBL.CBL - COMMON WORKING STORAGE FOR THE COUPON ENGINE.            
000120* HOLDS THE IN-MEMORY CART (HEADER + LINE-ITEM TABLE) AND THE             
000130* SCRATCH FIELDS SHARED BY THE THREE DISCOUNT RULE COPYBOOKS.             
000140*----------------------------------------------------------------         
000150* 06/14/93 RSK  ORIGINAL COPYBOOK FOR THE COUPON RULES ENGINE.            
000160* 09/09/98 RSK  Y2K REVIEW - ALL DATE FIELDS IN THIS COPYBOOK ARE         
000170*               ALREADY CCYYMMDD, NO CHANGE REQUIRED.  TICKET             
000180*               Y2K-0447.                                                 
000190* 07/09/03 TWB  ADDED FIELD-LEVEL COMMENTARY PER DP DOCUMENTATION         
000200*               STANDARDS REVIEW.  NO FIELD SIZE OR USAGE                 
000210*               CHANGED.  TICKET HD-3417.                                 
000220*----------------------------------------------------------------         
000230* TABLE SIZE CAP - SEE PLCPNTOT'S 1020-STORE-ONE-CART-ITEM FOR            
000240* WHAT HAPPENS WHEN A CART TRIES TO EXCEED IT.                            
000250 77  WS-MAX-CART-ITEMS           PIC 9(3) COMP VALUE 200.                 
000260* HOW MANY LINES ARE CURRENTLY LOADED INTO WS-CART-ITEM-TABLE.            
000270 77  WS-ITEM-COUNT               PIC 9(3) COMP VALUE ZERO.                
000280* SUBSCRIPT INTO WS-CART-ITEM-TABLE - REUSED BY EVERY PARAGRAPH           
000290* THAT WALKS THE CART LINE BY LINE.                                       
000300 77  WS-ITEM-SUB                 PIC 9(3) COMP VALUE ZERO.                
000310* SUBSCRIPT INTO A COUPON'S 20-SLOT PRODUCT LIST - REUSED BY              
000320* PLCPNPW AND PLCPNBG'S LIST-MATCH PARAGRAPHS.                            
000330 77  WS-LIST-SUB                 PIC 9(3) COMP VALUE ZERO.                
000340* END-OF-FILE SWITCH FOR THE CART-ITEMS SEQUENTIAL READ.                  
000350 77  CART-ITEMS-AT-END-SW        PIC X(1) VALUE "N".                      
000360     88  CART-ITEMS-ARE-AT-END   VALUE "Y".                               
000370* END-OF-FILE SWITCH FOR THE COUPON-MASTER SEQUENTIAL READ - SET          
000380* BY BOTH THE SCAN'S SCAN-COUPON-MASTER-FILE AND THE APPLY                
000390* PROGRAM'S FIND-WANTED-COUPON LOOKUP.                                    
000400 77  COUPON-MASTER-AT-END-SW     PIC X(1) VALUE "N".                      
000410     88  COUPON-MASTER-IS-AT-END VALUE "Y".                               
000420* AS-OF DATE FOR THE VALID-FROM/VALID-TO WINDOW CHECK - CCYYMMDD,         
000430* NOT PACKED, SAME AS EVERY OTHER DATE FIELD IN THIS SUITE.               
000440 77  WS-RUN-DATE                 PIC 9(8) VALUE ZERO.             Y2K-0447
000450* THE COUPON-ID KEY THE OPERATOR ENTERED ON THE APPLY PROGRAM'S           
000460* PARAMETER SCREEN - UNUSED BY THE SCAN PROGRAM.                          
000470 77  WS-COUPON-ID-WANTED         PIC 9(9) VALUE ZERO.                     
000480*----------------------------------------------------------------         
000490* WORKING COPY OF THE CART RECORD - LOADED BY PLCPNTOT AND                
000500* REWRITTEN BY WHICHEVER APPLY ROUTINE FIRES.                             
000510*----------------------------------------------------------------         
000520 01  WS-CART-HEADER.                                                      
000530* KEY THE OPERATOR ENTERED - MATCHED AGAINST CART-ITEMS-FILE'S            
000540* CART-ID ON EVERY LINE READ BY 1000-LOAD-CART-ITEMS-TABLE.               
000550     05  WS-CART-ID                   PIC X(20).                          
000560* SUM OF EVERY LINE'S PRICE TIMES QUANTITY - SET ONCE BY                  
000570* PLCPNTOT'S 1400-CALCULATE-TOTAL-AMOUNT, NEVER TOUCHED AGAIN.            
000580     05  WS-CART-TOTAL-AMOUNT         PIC 9(9)V99.                        
000590     05  WS-CART-ITEM-COUNT           PIC 9(3).                           
000600     05  FILLER                       PIC X(05).                          
000610*----------------------------------------------------------------         
000620* CART LINE-ITEM TABLE - ONE ENTRY PER CART-ITEMS RECORD READ.            
000630*----------------------------------------------------------------         
000640 01  WS-CART-ITEM-TABLE.                                                  
000650     05  WS-CART-ITEM-ENTRY OCCURS 200 TIMES                              
000660                            INDEXED BY WS-ITEM-NDX.                       
000670         10  WS-ITEM-PRODUCT-ID       PIC X(10).                          
000680         10  WS-ITEM-PRODUCT-NAME     PIC X(40).                          
000690* UNIT PRICE AS LOADED FROM CART-ITEMS-FILE - NEVER OVERWRITTEN,          
000700* EVEN AFTER A DISCOUNT IS APPLIED TO THE LINE.                           
000710         10  WS-ITEM-PRICE            PIC 9(7)V99.                        
000720         10  WS-ITEM-QUANTITY         PIC 9(5).                           
000730* PER-UNIT PRICE AFTER DISCOUNT - EQUALS WS-ITEM-PRICE UNTIL AN           
000740* APPLY PARAGRAPH TOUCHES THIS LINE.                                      
000750         10  WS-ITEM-DISCOUNTED-PRICE PIC 9(7)V99.                        
000760* SET Y BY WHICHEVER APPLY PARAGRAPH DISCOUNTS THIS LINE, SO A            
000770* LINE IS NEVER DISCOUNTED TWICE IN THE SAME APPLY RUN.                   
000780         10  WS-ITEM-DISC-SW          PIC X(1).                           
000790             88  WS-ITEM-HAS-DISCOUNT VALUE "Y".                          
000800         10  FILLER                   PIC X(05).                          
000810*----------------------------------------------------------------         
000820* SCRATCH FIELDS SHARED BY PLCPNCW / PLCPNPW / PLCPNBG / PLCPNDSP.        
000830*----------------------------------------------------------------         
000840 01  WS-DISCOUNT-WORK-AREA.                                               
000850* SCORED DISCOUNT FOR THE COUPON CURRENTLY BEING EVALUATED -              
000860* PLCPNDSP ZEROES THIS BEFORE EVERY DISPATCH SO A COUPON TYPE             
000870* THAT DOES NOT MATCH FALLS THROUGH WITH A CLEAN ZERO.                    
000880     05  WS-DISCOUNT-AMOUNT           PIC 9(7)V99.                        
000890     05  WS-DISCOUNT-MESSAGE          PIC X(60).                          
000900* CART-WISE ONLY - DISCOUNT AMOUNT DIVIDED BY CART TOTAL, USED TO         
000910* SPREAD THE DISCOUNT ACROSS EVERY LINE IN PROPORTION TO ITS              
000920* SHARE OF THE CART.                                                      
000930     05  WS-PER-UNIT-DISCOUNT-RATE    PIC 9(3)V9(7).                      
000940     05  WS-ITEM-DISCOUNT-AMT         PIC 9(9)V99.                        
000950* PRODUCT-WISE AND BXGY - HOW MANY UNITS ON THE CART MATCH THE            
000960* COUPON'S BUY LIST.                                                      
000970     05  WS-BUY-COUNT                 PIC 9(7) COMP.                      
000980* BXGY ONLY - HOW MANY UNITS ON THE CART MATCH THE COUPON'S GET           
000990* LIST.                                                                   
001000     05  WS-GET-COUNT                 PIC 9(7) COMP.                      
001010* BXGY ONLY - HOW MANY TIMES THE BUY/GET RATIO WAS SATISFIED,             
001020* CAPPED BY WS-REPEAT-LIMIT-WORK BELOW.                                   
001030     05  WS-REPEAT-COUNT              PIC S9(7) COMP.                     
001040* HOLDS BG-REPETITION-LIMIT FOR THE DURATION OF THE CAP COMPARE           
001050* IN PLCPNBG'S 5100-CALCULATE-REPEAT-COUNT - KEEPS THAT PARAGRAPH         
001060* FROM RE-REFERENCING THE COUPON-MASTER FIELD DIRECTLY MID-CALC.          
001070     05  WS-REPEAT-LIMIT-WORK         PIC 9(5) COMP.                      
001080     05  WS-FREE-UNITS                PIC 9(7) COMP.                      
001090     05  WS-GET-PRICE-TOTAL           PIC 9(9)V99.                        
001100     05  WS-GET-QTY-TOTAL             PIC 9(7) COMP.                      
001110* AVERAGE PRICE OF THE GET-SIDE UNITS ON THE CART - THE FREE              
001120* UNITS ARE VALUED AT THIS AVERAGE, NOT AT ANY ONE LINE'S PRICE.          
001130     05  WS-AVG-GET-PRICE             PIC 9(7)V99.                        
001140     05  WS-FREE-ITEMS-VALUE          PIC 9(9)V99.                        
001150     05  WS-BG-REPEAT-VALUE           PIC 9(9)V99.                        
001160* SET Y BY WHICHEVER LIST-MATCH PARAGRAPH IS RUNNING - PRODUCT-           
001170* WISE'S BUY LIST OR EITHER OF BXGY'S BUY/GET LISTS.                      
001180     05  WS-MATCH-SW                  PIC X(1).                           
001190         88  WS-PRODUCT-MATCHES       VALUE "Y".                          
001200     05  WS-COUPON-FOUND-SW           PIC X(1).                           
001210         88  WS-COUPON-WAS-FOUND      VALUE "Y".                          
001220     05  WS-VALID-WINDOW-SW           PIC X(1).                           
001230         88  WS-COUPON-IN-WINDOW      VALUE "Y".                          
001240     05  FILLER                       PIC X(05).                          
