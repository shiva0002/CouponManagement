000100*----------------------------------------------------------------         
000110* PLCPNDSP.CBL - DISPATCH ON COUPON-TYPE.  ONE ENTRY POINT FOR            
000120* SCORING A COUPON (CALCULATE-*) AND ONE FOR ACTUALLY APPLYING            
000130* IT TO THE CART (APPLY-*).  A COUPON-TYPE THE ENGINE DOES NOT            
000140* RECOGNIZE FALLS THROUGH WITH A ZERO DISCOUNT - IT IS NOT AN             
000150* ERROR CONDITION (SEE PROGRAMMER NOTE).                                  
000160*----------------------------------------------------------------         
000170* 06/14/93 RSK  ORIGINAL COPYBOOK FOR THE COUPON RULES ENGINE.            
000180* 05/11/03 TWB  RENUMBERED PARAGRAPHS TO THE STANDARD 2000-BLOCK          
000190*               AND REWORKED THE TYPE CASCADE AS A NUMBERED               
000200*               PERFORM-THRU RANGE WITH A GO TO PAST THE                  
000210*               REMAINING TYPE TESTS ONCE A MATCH FIRES, PER THE          
000220*               SHOP'S DISPATCH-PARAGRAPH STANDARD.  BEHAVIOR IS          
000230*               UNCHANGED - AN UNRECOGNIZED TYPE STILL FALLS              
000240*               THROUGH TO THE EXIT WITH DISCOUNT-AMOUNT ZERO.            
000250*               TICKET HD-3402.                                           
000260* 07/09/03 TWB  ADDED PARAGRAPH-LEVEL COMMENTARY PER DP                   
000270*               DOCUMENTATION STANDARDS REVIEW.  NO DISPATCH              
000280*               LOGIC CHANGED.  TICKET HD-3417.                           
000290*----------------------------------------------------------------         
000300* PROGRAMMER NOTE - AN UNRECOGNIZED COUPON-TYPE IS DELIBERATELY           
000310* LEFT AS DISCOUNT ZERO / MESSAGE "APPLICABLE" RATHER THAN                
000320* FLAGGED AS AN ERROR.  DO NOT ADD A FINAL TEST THAT ERRORS               
000330* HERE - CONFIRMED WITH D PRICE THIS MATCHES THE ORIGINAL                 
000340* SPECIFICATION.  TICKET CR-0142.                                         
000350*----------------------------------------------------------------         
000360*----------------------------------------------------------------         
000370* 2000-BLOCK - SCORE THE COUPON AGAINST THE CART WITHOUT CHANGING         
000380* IT.  EACH COUPON-TYPE TEST GOES TO THE MATCHING CALCULATE-*             
000390* PARAGRAPH FURTHER DOWN THE TREE, THEN JUMPS PAST THE REMAINING          
000400* TESTS WITH GO TO - THE CASCADE IS ONLY EVER MEANT TO FIRE ONE           
000410* RULE PER COUPON, NEVER MORE THAN ONE.                                   
000420*----------------------------------------------------------------         
000430 2000-DISPATCH-DISCOUNT-RULE.                                             
000440     MOVE ZERO TO WS-DISCOUNT-AMOUNT.                                     
000450     IF COUPON-TYPE-IS-CART-WISE                                          
000460         PERFORM 3000-CALCULATE-CART-WISE-DISCOUNT                        
000470             THRU 3000-EXIT                                               
000480         GO TO 2000-EXIT.                                                 
000490     IF COUPON-TYPE-IS-PRODUCT-WISE                                       
000500         PERFORM 4000-CALCULATE-PRODUCT-WISE-DISCOUNT                     
000510             THRU 4000-EXIT                                               
000520         GO TO 2000-EXIT.                                                 
000530     IF COUPON-TYPE-IS-BXGY                                               
000540         PERFORM 5000-CALCULATE-BXGY-DISCOUNT THRU 5000-EXIT.             
000550* FALLS THROUGH HERE WITH WS-DISCOUNT-AMOUNT STILL ZERO WHEN NONE         
000560* OF THE THREE KNOWN TYPES MATCHED - SEE PROGRAMMER NOTE ABOVE.           
000570 2000-EXIT.                                                               
000580     EXIT.                                                                
000590                                                                          
000600*----------------------------------------------------------------         
000610* 2100-BLOCK - APPLY THE ALREADY-SCORED COUPON TO THE CART, I.E.          
000620* ACTUALLY REWRITE THE LINE PRICES AND THE CART TOTAL.  SAME              
000630* CASCADE-WITH-GO-TO SHAPE AS 2000-DISPATCH-DISCOUNT-RULE.                
000640*----------------------------------------------------------------         
000650 2100-DISPATCH-APPLY-RULE.                                                
000660     IF COUPON-TYPE-IS-CART-WISE                                          
000670         PERFORM 3100-APPLY-CART-WISE-COUPON THRU 3100-EXIT               
000680         GO TO 2100-EXIT.                                                 
000690     IF COUPON-TYPE-IS-PRODUCT-WISE                                       
000700         PERFORM 4200-APPLY-PRODUCT-WISE-COUPON                           
000710             THRU 4200-EXIT                                               
000720         GO TO 2100-EXIT.                                                 
000730     IF COUPON-TYPE-IS-BXGY                                               
000740         PERFORM 5300-APPLY-BXGY-COUPON THRU 5300-EXIT.                   
000750 2100-EXIT.                                                               
000760     EXIT.                                                                
