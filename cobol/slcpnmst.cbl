000100*--------------------------------------------                             
000110* SLCPNMST.CBL - SELECT FOR THE COUPON MASTER FILE.                       
000120*--------------------------------------------                             
000130* 06/14/93 RSK  ORIGINAL.                                                 
000140*--------------------------------------------                             
000150     SELECT COUPON-MASTER-FILE                                            
000160         ASSIGN TO "COUPMSTR"                                             
000170         ORGANIZATION IS LINE SEQUENTIAL.                                 
