000100*----------------------------------------------------------------         
000110* FDCPNMST.CBL - COUPON MASTER FILE AND RECORD LAYOUT.                    
000120* ONE RECORD PER COUPON.  COUPON-TYPE DISCRIMINATES WHICH OF THE          
000130* THREE RULE FIELD GROUPS (CART-WISE, PRODUCT-WISE, BXGY) IS              
000140* MEANINGFUL FOR THE RECORD - SEE PROGRAMMER NOTE BELOW.                  
000150*----------------------------------------------------------------         
000160* 06/14/93 RSK  ORIGINAL COPYBOOK FOR THE COUPON RULES ENGINE.            
000170* 03/02/94 RSK  ADDED GENERIC-RULE-FIELDS RAW VIEW SO CALLERS CAN         
000180*               BLANK THE WHOLE RULE AREA WITH ONE MOVE.                  
000190* 07/09/03 TWB  ADDED FIELD-LEVEL COMMENTARY PER DP DOCUMENTATION         
000200*               STANDARDS REVIEW.  NO LAYOUT CHANGED.  TICKET             
000210*               HD-3417.                                                  
000220*----------------------------------------------------------------         
000230* PROGRAMMER NOTE - ONLY ONE OF CW-RULE-FIELDS, PW-RULE-FIELDS OR         
000240* BG-RULE-FIELDS IS EVER LOADED FOR A GIVEN RECORD.  WHICH ONE IS         
000250* DETERMINED BY COUPON-TYPE.  THE THREE GROUPS REDEFINE THE SAME          
000260* STORAGE, SIZED TO THE LARGEST OF THE THREE (BG-RULE-FIELDS).            
000270*----------------------------------------------------------------         
000280 FD  COUPON-MASTER-FILE                                                   
000290     LABEL RECORDS ARE STANDARD.                                          
000300 01  COUPON-RECORD.                                                       
000310* UNIQUE COUPON KEY - THIS FILE HAS NO INDEX, SO CPNAPL01'S               
000320* FIND-WANTED-COUPON LOOKUP IS A LINEAR SCAN ON THIS FIELD.               
000330     05  COUPON-ID                    PIC 9(9).                           
000340     05  COUPON-NAME                  PIC X(40).                          
000350* OPERATOR-FACING PROMO CODE - NOT USED FOR ANY LOOKUP, ONLY              
000360* ECHOED BACK ONTO THE RESPONSE/PRICED-CART OUTPUT RECORDS.               
000370     05  COUPON-CODE                  PIC X(20).                          
000380* DISCRIMINATOR FOR COUPON-RULE-DATA BELOW - EVERY DISPATCH               
000390* PARAGRAPH IN PLCPNDSP TESTS ONE OF THESE THREE 88-LEVELS.               
000400     05  COUPON-TYPE                  PIC X(12).                          
000410         88  COUPON-TYPE-IS-CART-WISE                                     
000420                                       VALUE "CART_WISE   ".              
000430         88  COUPON-TYPE-IS-PRODUCT-WISE                                  
000440                                       VALUE "PRODUCT_WISE".              
000450         88  COUPON-TYPE-IS-BXGY                                          
000460                                       VALUE "BXGY        ".              
000470     05  COUPON-DESCRIPTION           PIC X(80).                          
000480* WINDOW BOUNDS FOR THE ELIGIBILITY CHECK - CCYYMMDD, ZERO ON             
000490* EITHER SIDE MEANS NO LIMIT ON THAT SIDE.  TICKET CR-0091.               
000500     05  COUPON-VALID-FROM            PIC 9(8).                   Y2K-0447
000510     05  COUPON-VALID-TO              PIC 9(8).                   Y2K-0447
000520     05  COUPON-ACTIVE                PIC X(1).                           
000530         88  COUPON-IS-ACTIVE         VALUE "Y".                          
000540     05  COUPON-RULE-DATA.                                                
000550* CART-WISE - PERCENT OR FLAT AMOUNT OFF THE WHOLE CART ONCE THE          
000560* CART TOTAL MEETS CW-MIN-CART-AMOUNT.  SEE PLCPNCW.                      
000570         10  CW-RULE-FIELDS.                                              
000580             15  CW-MIN-CART-AMOUNT   PIC 9(7)V99.                        
000590             15  CW-DISCOUNT-PCT      PIC 9(3)V99.                        
000600             15  CW-FIXED-DISCOUNT    PIC 9(7)V99.                        
000610             15  FILLER               PIC X(392).                         
000620* PRODUCT-WISE - PERCENT OR FLAT AMOUNT OFF EVERY CART LINE WHOSE         
000630* PRODUCT-ID APPEARS IN THE 20-SLOT LIST BELOW.  SEE PLCPNPW.             
000640         10  PW-RULE-FIELDS REDEFINES CW-RULE-FIELDS.                     
000650             15  PW-APPLICABLE-PRODUCTS                                   
000660                                       PIC X(10)                          
000670                                       OCCURS 20 TIMES.                   
000680             15  PW-DISCOUNT-PCT      PIC 9(3)V99.                        
000690             15  PW-FIXED-DISCOUNT    PIC 9(7)V99.                        
000700             15  FILLER               PIC X(201).                         
000710* BUY-X-GET-Y - BUY LIST/QUANTITY AND GET LIST/QUANTITY, CAPPED           
000720* AT BG-REPETITION-LIMIT REPEATS PER CART.  SEE PLCPNBG.                  
000730         10  BG-RULE-FIELDS REDEFINES CW-RULE-FIELDS.                     
000740             15  BG-BUY-PRODUCTS      PIC X(10)                           
000750                                       OCCURS 20 TIMES.                   
000760             15  BG-BUY-QUANTITY      PIC 9(5).                           
000770             15  BG-GET-PRODUCTS      PIC X(10)                           
000780                                       OCCURS 20 TIMES.                   
000790             15  BG-GET-QUANTITY      PIC 9(5).                           
000800* MAXIMUM NUMBER OF TIMES THE BUY/GET RATIO CAN BE APPLIED TO ONE         
000810* CART - SEE PLCPNBG'S 5100-CALCULATE-REPEAT-COUNT.                       
000820             15  BG-REPETITION-LIMIT  PIC 9(5).                           
000830* RAW UNTYPED VIEW OF THE RULE AREA - USED ONLY TO BLANK THE              
000840* WHOLE AREA WITH ONE MOVE BEFORE LOADING A NEW COUPON RECORD.            
000850         10  GENERIC-RULE-FIELDS REDEFINES CW-RULE-FIELDS                 
000860                                       PIC X(415).                        
000870     05  FILLER                       PIC X(7).                           
