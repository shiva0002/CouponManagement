000100*----------------------------------------------------------------         
000110* PLCPNBG.CBL - BUY-X-GET-Y (BXGY) DISCOUNT RULE.  BUYING ENOUGH          
000120* OF THE BG-BUY-PRODUCTS LIST EARNS FREE OR REDUCED UNITS OF THE          
000130* BG-GET-PRODUCTS LIST, UP TO BG-REPETITION-LIMIT TIMES PER CART.         
000140* THIS IS THE MOST INVOLVED OF THE THREE RULE COPYBOOKS - IT              
000150* SCORES TWO SEPARATE PRODUCT LISTS AGAINST THE CART AND THEN             
000160* WALKS THE CART A SECOND TIME ON APPLY TO HAND OUT THE FREE              
000170* UNITS IN LINE ORDER.                                                    
000180*----------------------------------------------------------------         
000190* 06/14/93 RSK  ORIGINAL COPYBOOK FOR THE COUPON RULES ENGINE.            
000200* 05/11/03 TWB  RENUMBERED PARAGRAPHS TO THE STANDARD 5000-BLOCK.         
000210*               MOVED THE REPETITION-LIMIT CAP THROUGH A NAMED            
000220*               HOLDER FIELD (WS-REPEAT-LIMIT-WORK) INSTEAD OF            
000230*               COMPARING BG-REPETITION-LIMIT DIRECTLY, MATCHING          
000240*               HOW THE OTHER COUPON-RECORD LIMIT FIELDS ARE              
000250*               STAGED BEFORE USE ELSEWHERE IN THIS SUITE.  NO            
000260*               ARITHMETIC RESULT CHANGED.  TICKET HD-3402.               
000270* 07/09/03 TWB  ADDED PARAGRAPH-LEVEL COMMENTARY PER DP                   
000280*               DOCUMENTATION STANDARDS REVIEW.  NO ARITHMETIC            
000290*               CHANGED.  TICKET HD-3417.                                 
000300*----------------------------------------------------------------         
000310*----------------------------------------------------------------         
000320* 5000-BLOCK - CALCULATE-BXGY-DISCOUNT SCORES THE COUPON AGAINST          
000330* THE CART WITHOUT CHANGING ANY LINE.  THE SCORING PASS COUNTS            
000340* HOW MANY BUY-PRODUCTS UNITS AND HOW MANY GET-PRODUCTS UNITS ARE         
000350* IN THE CART, THEN WORKS OUT HOW MANY TIMES THE BUY CONDITION            
000360* WAS MET (5100-CALCULATE-REPEAT-COUNT) AND WHAT THE AVERAGE              
000370* PRICE OF A GET-PRODUCTS UNIT IS (5110-GET-AVERAGE-GET-PRICE).           
000380* THE DISCOUNT OFFERED IS THE SMALLER OF WHAT THE FREE UNITS ARE          
000390* ACTUALLY WORTH IN THE CART (WS-FREE-ITEMS-VALUE) AND WHAT THE           
000400* REPEATED-BUY ENTITLEMENT WOULD BE WORTH AT THE AVERAGE GET              
000410* PRICE (WS-BG-REPEAT-VALUE) - A CART CANNOT BE DISCOUNTED FOR            
000420* MORE FREE UNITS THAN IT ACTUALLY CONTAINS.                              
000430*----------------------------------------------------------------         
000440* ALL FIVE SCORING ACCUMULATORS ARE CLEARED HERE - A CARRIED-OVER         
000450* NONZERO VALUE FROM SCORING A PRIOR COUPON WOULD SILENTLY                
000460* INFLATE THIS ONE'S FIGURES.                                             
000470 5000-CALCULATE-BXGY-DISCOUNT.                                            
000480     MOVE ZERO TO WS-DISCOUNT-AMOUNT.                                     
000490     MOVE ZERO TO WS-BUY-COUNT WS-GET-COUNT.                              
000500     MOVE ZERO TO WS-GET-PRICE-TOTAL WS-GET-QTY-TOTAL.                    
000510     MOVE ZERO TO WS-FREE-ITEMS-VALUE.                                    
000520     PERFORM 5010-SCORE-ONE-BG-LINE THRU 5010-EXIT                        
000530         VARYING WS-ITEM-SUB FROM 1 BY 1                                  
000540         UNTIL WS-ITEM-SUB > WS-ITEM-COUNT.                               
000550     PERFORM 5100-CALCULATE-REPEAT-COUNT THRU 5100-EXIT.                  
000560     PERFORM 5110-GET-AVERAGE-GET-PRICE THRU 5110-EXIT.                   
000570     COMPUTE WS-BG-REPEAT-VALUE ROUNDED =                                 
000580         WS-REPEAT-COUNT * WS-AVG-GET-PRICE.                              
000590     IF WS-FREE-ITEMS-VALUE < WS-BG-REPEAT-VALUE                          
000600         MOVE WS-FREE-ITEMS-VALUE TO WS-DISCOUNT-AMOUNT                   
000610     ELSE                                                                 
000620         MOVE WS-BG-REPEAT-VALUE TO WS-DISCOUNT-AMOUNT.                   
000630 5000-EXIT.                                                               
000640     EXIT.                                                                
000650                                                                          
000660*----------------------------------------------------------------         
000670* ONE LINE'S CONTRIBUTION TO THE TWO SCORING TOTALS.  A LINE CAN          
000680* IN PRINCIPLE MATCH BOTH THE BUY LIST AND THE GET LIST (THE TWO          
000690* PRODUCT LISTS ARE NOT REQUIRED TO BE DISJOINT ON THE COUPON             
000700* RECORD), SO BOTH CHECKS ALWAYS RUN - THIS IS NOT AN ELSE.               
000710*----------------------------------------------------------------         
000720 5010-SCORE-ONE-BG-LINE.                                                  
000730     PERFORM 5200-CHECK-BG-BUY-MATCH THRU 5200-EXIT.                      
000740     IF WS-PRODUCT-MATCHES                                                
000750         ADD WS-ITEM-QUANTITY (WS-ITEM-SUB) TO WS-BUY-COUNT.              
000760     PERFORM 5220-CHECK-BG-GET-MATCH THRU 5220-EXIT.                      
000770     IF WS-PRODUCT-MATCHES                                                
000780         ADD WS-ITEM-QUANTITY (WS-ITEM-SUB) TO WS-GET-COUNT               
000790         ADD WS-ITEM-QUANTITY (WS-ITEM-SUB)                               
000800             TO WS-GET-QTY-TOTAL                                          
000810         ADD WS-ITEM-PRICE (WS-ITEM-SUB)                                  
000820             TO WS-FREE-ITEMS-VALUE                                       
000830         COMPUTE WS-GET-PRICE-TOTAL ROUNDED =                             
000840             WS-GET-PRICE-TOTAL +                                         
000850             (WS-ITEM-PRICE (WS-ITEM-SUB) *                               
000860              WS-ITEM-QUANTITY (WS-ITEM-SUB)).                            
000870 5010-EXIT.                                                               
000880     EXIT.                                                                
000890                                                                          
000900*----------------------------------------------------------------         
000910* 5100-CALCULATE-REPEAT-COUNT - HOW MANY TIMES THE BUY CONDITION          
000920* WAS SATISFIED, CAPPED AT BG-REPETITION-LIMIT.  A ZERO                   
000930* BG-BUY-QUANTITY CANNOT HAPPEN ON A PROPERLY BUILT COUPON BUT IS         
000940* GUARDED HERE ANYWAY RATHER THAN LETTING THE DIVIDE ABEND THE            
000950* RUN.  THE REPETITION LIMIT ITSELF IS STAGED INTO                        
000960* WS-REPEAT-LIMIT-WORK BEFORE THE CAP COMPARE SO THE COMPARE AND          
000970* THE MOVE BOTH READ FROM WORKING STORAGE RATHER THAN REACHING            
000980* BACK INTO THE COUPON RECORD A SECOND TIME - SAME HOLDER-FIELD           
000990* HABIT THE SHOP USES FOR OTHER COUPON-RECORD LIMITS.                     
001000*----------------------------------------------------------------         
001010 5100-CALCULATE-REPEAT-COUNT.                                             
001020     MOVE BG-REPETITION-LIMIT TO WS-REPEAT-LIMIT-WORK.                    
001030     IF BG-BUY-QUANTITY = ZERO                                            
001040         MOVE ZERO TO WS-REPEAT-COUNT                                     
001050     ELSE                                                                 
001060         COMPUTE WS-REPEAT-COUNT =                                        
001070             WS-BUY-COUNT / BG-BUY-QUANTITY.                              
001080     IF WS-REPEAT-COUNT > WS-REPEAT-LIMIT-WORK                            
001090         MOVE WS-REPEAT-LIMIT-WORK TO WS-REPEAT-COUNT.                    
001100 5100-EXIT.                                                               
001110     EXIT.                                                                
001120                                                                          
001130* AVERAGE PRICE OF ONE GET-PRODUCTS UNIT IN THE CART - USED TO            
001140* VALUE THE REPEATED-BUY ENTITLEMENT WHEN THE CART HOLDS SEVERAL          
001150* DIFFERENT GET-PRODUCTS AT DIFFERENT PRICES.                             
001160* A CART WITH NO GET-PRODUCTS UNITS AT ALL CANNOT DIVIDE BY               
001170* WS-GET-QTY-TOTAL - THAT CART SIMPLY EARNS NO BXGY DISCOUNT.             
001180 5110-GET-AVERAGE-GET-PRICE.                                              
001190     IF WS-GET-QTY-TOTAL = ZERO                                           
001200         MOVE ZERO TO WS-AVG-GET-PRICE                                    
001210     ELSE                                                                 
001220         COMPUTE WS-AVG-GET-PRICE ROUNDED =                               
001230             WS-GET-PRICE-TOTAL / WS-GET-QTY-TOTAL.                       
001240 5110-EXIT.                                                               
001250     EXIT.                                                                
001260                                                                          
001270*----------------------------------------------------------------         
001280* 5200/5220-BLOCKS - LIST-MATCH CHECKS.  BOTH FOLLOW THE SAME             
001290* SHAPE AS PLCPNPW'S 4100-CHECK-PW-PRODUCT-MATCH - WALK UP TO 20          
001300* SLOTS, SKIP BLANK ENTRIES, STOP AS SOON AS ONE HIT TURNS UP.            
001310*----------------------------------------------------------------         
001320 5200-CHECK-BG-BUY-MATCH.                                                 
001330     MOVE "N" TO WS-MATCH-SW.                                             
001340     PERFORM 5210-CHECK-ONE-BG-BUY-ENTRY THRU 5210-EXIT                   
001350         VARYING WS-LIST-SUB FROM 1 BY 1                                  
001360         UNTIL WS-LIST-SUB > 20                                           
001370            OR WS-PRODUCT-MATCHES.                                        
001380 5200-EXIT.                                                               
001390     EXIT.                                                                
001400                                                                          
001410* ONE ENTRY OF THE 20-SLOT BUY-PRODUCTS LIST.                             
001420 5210-CHECK-ONE-BG-BUY-ENTRY.                                             
001430     IF BG-BUY-PRODUCTS (WS-LIST-SUB) NOT = SPACE                         
001440         IF BG-BUY-PRODUCTS (WS-LIST-SUB) =                               
001450                 WS-ITEM-PRODUCT-ID (WS-ITEM-SUB)                         
001460             MOVE "Y" TO WS-MATCH-SW.                                     
001470 5210-EXIT.                                                               
001480     EXIT.                                                                
001490                                                                          
001500* SAME CHECK AS 5200 ABOVE, AGAINST THE GET-PRODUCTS LIST - ALSO          
001510* PERFORMED A SECOND TIME FROM 5310-APPLY-ONE-BG-LINE DURING THE          
001520* APPLY WALK, NOT JUST DURING SCORING.                                    
001530 5220-CHECK-BG-GET-MATCH.                                                 
001540     MOVE "N" TO WS-MATCH-SW.                                             
001550     PERFORM 5230-CHECK-ONE-BG-GET-ENTRY THRU 5230-EXIT                   
001560         VARYING WS-LIST-SUB FROM 1 BY 1                                  
001570         UNTIL WS-LIST-SUB > 20                                           
001580            OR WS-PRODUCT-MATCHES.                                        
001590 5220-EXIT.                                                               
001600     EXIT.                                                                
001610                                                                          
001620* ONE ENTRY OF THE 20-SLOT GET-PRODUCTS LIST.                             
001630 5230-CHECK-ONE-BG-GET-ENTRY.                                             
001640     IF BG-GET-PRODUCTS (WS-LIST-SUB) NOT = SPACE                         
001650         IF BG-GET-PRODUCTS (WS-LIST-SUB) =                               
001660                 WS-ITEM-PRODUCT-ID (WS-ITEM-SUB)                         
001670             MOVE "Y" TO WS-MATCH-SW.                                     
001680 5230-EXIT.                                                               
001690     EXIT.                                                                
001700                                                                          
001710*----------------------------------------------------------------         
001720* 5300-BLOCK - APPLY-BXGY-COUPON.  WALK THE CART IN ORDER.  EACH          
001730* GET-PRODUCTS LINE TAKES ITS FREE UNITS WHILE REPEAT-COUNT IS            
001740* STILL POSITIVE.  DO NOT GUARD WS-REPEAT-COUNT AGAINST GOING             
001750* NEGATIVE IN 5320-APPLY-BG-DISCOUNT-TO-LINE BELOW - CONFIRMED            
001760* WITH D PRICE THIS MATCHES THE ORIGINAL SPECIFICATION WHEN A             
001770* LATER LINE CANNOT ABSORB THE FULL REMAINING REPETITION (THE             
001780* SUBTRACTION CAN LEAVE WS-REPEAT-COUNT NEGATIVE, WHICH THEN              
001790* SIMPLY FAILS THE "> ZERO" TEST ON EVERY LINE AFTER IT).  ONCE           
001800* ALL LINES ARE WALKED, THE NEW CART TOTAL IS ROLLED UP THROUGH           
001810* PLCPNPW'S SHARED 4300-CALCULATE-TOTAL-FROM-DISCOUNTED - SEE THE         
001820* NOTE ON THAT PARAGRAPH FOR WHY IT IS NOT DUPLICATED HERE.               
001830* TICKET CR-0142.                                                         
001840*----------------------------------------------------------------         
001850* A ZERO WS-REPEAT-COUNT MEANS THE BUY CONDITION WAS NEVER MET -          
001860* GO TO SKIPS BOTH THE APPLY WALK AND THE TOTAL RECALCULATION             
001870* SINCE THERE IS NOTHING TO APPLY.  SAME GO-TO-PAST-THE-REMAINING-        
001880* WORK STANDARD USED IN PLCPNCW/PLCPNPW.                                  
001890 5300-APPLY-BXGY-COUPON.                                                  
001900     IF WS-REPEAT-COUNT NOT > ZERO                                        
001910         GO TO 5300-EXIT.                                                 
001920     PERFORM 5310-APPLY-ONE-BG-LINE THRU 5310-EXIT                        
001930         VARYING WS-ITEM-SUB FROM 1 BY 1                                  
001940         UNTIL WS-ITEM-SUB > WS-ITEM-COUNT.                               
001950     PERFORM 4300-CALCULATE-TOTAL-FROM-DISCOUNTED THRU 4300-EXIT.         
001960 5300-EXIT.                                                               
001970     EXIT.                                                                
001980                                                                          
001990* ONE LINE OF THE APPLY WALK - ONLY GET-PRODUCTS LINES ARE EVER           
002000* DISCOUNTED HERE, AND ONLY WHILE REPETITION REMAINS.  A LINE             
002010* THAT MATCHES NEITHER LIST, OR THE BUY LIST ONLY, PASSES                 
002020* THROUGH UNTOUCHED AND PICKS UP ITS ORIGINAL PRICE LATER IN              
002030* PLCPNPW'S 4310-DEFAULT-AND-ADD-ONE-LINE.                                
002040 5310-APPLY-ONE-BG-LINE.                                                  
002050     IF WS-REPEAT-COUNT > ZERO                                            
002060         PERFORM 5220-CHECK-BG-GET-MATCH THRU 5220-EXIT                   
002070         IF WS-PRODUCT-MATCHES                                            
002080             PERFORM 5320-APPLY-BG-DISCOUNT-TO-LINE                       
002090                 THRU 5320-EXIT.                                          
002100 5310-EXIT.                                                               
002110     EXIT.                                                                
002120                                                                          
002130*----------------------------------------------------------------         
002140* FREE UNITS ON THIS LINE ARE THE REMAINING REPETITION TIMES              
002150* BG-GET-QUANTITY, CAPPED AT WHAT THE LINE ACTUALLY HOLDS.  THE           
002160* LINE'S DISCOUNTED PRICE IS THE PER-UNIT PRICE AFTER BACKING OUT         
002170* THE VALUE OF THE FREE UNITS, THEN THE REMAINING REPETITION IS           
002180* REDUCED BY WHATEVER FRACTION OF A REPETITION THIS LINE JUST             
002190* CONSUMED.                                                               
002200*----------------------------------------------------------------         
002210 5320-APPLY-BG-DISCOUNT-TO-LINE.                                          
002220     COMPUTE WS-FREE-UNITS =                                              
002230         WS-REPEAT-COUNT * BG-GET-QUANTITY.                               
002240     IF WS-ITEM-QUANTITY (WS-ITEM-SUB) < WS-FREE-UNITS                    
002250         MOVE WS-ITEM-QUANTITY (WS-ITEM-SUB) TO WS-FREE-UNITS.            
002260     COMPUTE WS-ITEM-DISCOUNT-AMT ROUNDED =                               
002270         WS-ITEM-PRICE (WS-ITEM-SUB) * WS-FREE-UNITS.                     
002280     COMPUTE WS-ITEM-DISCOUNTED-PRICE (WS-ITEM-SUB) ROUNDED =             
002290         ((WS-ITEM-PRICE (WS-ITEM-SUB) *                                  
002300           WS-ITEM-QUANTITY (WS-ITEM-SUB)) -                              
002310          WS-ITEM-DISCOUNT-AMT) / WS-ITEM-QUANTITY (WS-ITEM-SUB).         
002320     MOVE "Y" TO WS-ITEM-DISC-SW (WS-ITEM-SUB).                           
002330     COMPUTE WS-REPEAT-COUNT =                                            
002340         WS-REPEAT-COUNT - (WS-FREE-UNITS / BG-GET-QUANTITY).             
002350 5320-EXIT.                                                               
002360     EXIT.                                                                
