000100*----------------------------------------------------------------         
000110* PLCPNPW.CBL - PRODUCT-WISE DISCOUNT RULE.  A PRODUCT-WISE               
000120* COUPON DISCOUNTS ONLY THE LINES WHOSE PRODUCT ID IS ON THE              
000130* COUPON'S APPLICABLE-PRODUCTS LIST.  SHARES ITS 4300-BLOCK               
000140* NEW-CART-TOTAL PARAGRAPHS WITH PLCPNBG - SEE THE NOTE THERE.            
000150*----------------------------------------------------------------         
000160* 06/14/93 RSK  ORIGINAL COPYBOOK FOR THE COUPON RULES ENGINE.            
000170* 05/11/03 TWB  RENUMBERED PARAGRAPHS TO THE STANDARD 4000-BLOCK.         
000180*               NO ARITHMETIC CHANGED.  TICKET HD-3402.                   
000190* 07/09/03 TWB  ADDED PARAGRAPH-LEVEL COMMENTARY PER DP                   
000200*               DOCUMENTATION STANDARDS REVIEW.  NO ARITHMETIC            
000210*               CHANGED.  TICKET HD-3417.                                 
000220*----------------------------------------------------------------         
000230*----------------------------------------------------------------         
000240* 4000-BLOCK - CALCULATE-PRODUCT-WISE-DISCOUNT SCORES THE COUPON          
000250* AGAINST THE CART WITHOUT CHANGING ANY LINE - IT WALKS THE LINE          
000260* TABLE ONCE, SUMMING WHAT EACH MATCHING LINE WOULD BE DISCOUNTED         
000270* IF THE COUPON WERE APPLIED.                                             
000280*----------------------------------------------------------------         
000290* WS-DISCOUNT-AMOUNT IS RESET HERE, NOT BY THE CALLER - PLCPNDSP          
000300* ALREADY ZEROES IT BEFORE DISPATCHING, BUT THIS PARAGRAPH DOES           
000310* NOT RELY ON THAT AND ZEROES IT AGAIN ITSELF.                            
000320 4000-CALCULATE-PRODUCT-WISE-DISCOUNT.                                    
000330     MOVE ZERO TO WS-DISCOUNT-AMOUNT.                                     
000340     PERFORM 4010-SCORE-ONE-PW-LINE THRU 4010-EXIT                        
000350         VARYING WS-ITEM-SUB FROM 1 BY 1                                  
000360         UNTIL WS-ITEM-SUB > WS-ITEM-COUNT.                               
000370 4000-EXIT.                                                               
000380     EXIT.                                                                
000390                                                                          
000400*----------------------------------------------------------------         
000410* ONE LINE'S SCORE - LIKE PLCPNCW, THE COUPON CARRIES EITHER A            
000420* PERCENT-OFF OR A FLAT-AMOUNT-OFF FIELD, NEVER BOTH.  A LINE             
000430* THAT DOES NOT MATCH THE PRODUCT LIST CONTRIBUTES ZERO.                  
000440*----------------------------------------------------------------         
000450* A LINE THAT MISSES THE PRODUCT LIST GOES TO THE EXIT WITHOUT            
000460* TOUCHING WS-DISCOUNT-AMOUNT AT ALL - SAME GO-TO-PAST-THE-               
000470* REMAINING-TESTS STANDARD USED IN PLCPNCW'S 3000-BLOCK.                  
000480 4010-SCORE-ONE-PW-LINE.                                                  
000490     MOVE ZERO TO WS-ITEM-DISCOUNT-AMT.                                   
000500     PERFORM 4100-CHECK-PW-PRODUCT-MATCH THRU 4100-EXIT.                  
000510     IF NOT WS-PRODUCT-MATCHES                                            
000520         GO TO 4010-EXIT.                                                 
000530     IF PW-DISCOUNT-PCT NOT = ZERO                                        
000540         COMPUTE WS-ITEM-DISCOUNT-AMT ROUNDED =                           
000550             WS-ITEM-PRICE (WS-ITEM-SUB) *                                
000560             WS-ITEM-QUANTITY (WS-ITEM-SUB) *                             
000570             (PW-DISCOUNT-PCT / 100)                                      
000580     ELSE                                                                 
000590     IF PW-FIXED-DISCOUNT NOT = ZERO                                      
000600         COMPUTE WS-ITEM-DISCOUNT-AMT ROUNDED =                           
000610             PW-FIXED-DISCOUNT *                                          
000620             WS-ITEM-QUANTITY (WS-ITEM-SUB).                              
000630     ADD WS-ITEM-DISCOUNT-AMT TO WS-DISCOUNT-AMOUNT.                      
000640 4010-EXIT.                                                               
000650     EXIT.                                                                
000660                                                                          
000670*----------------------------------------------------------------         
000680* 4100-CHECK-PW-PRODUCT-MATCH - IS THE CURRENT CART LINE'S                
000690* PRODUCT ID ON THE COUPON'S PW-APPLICABLE-PRODUCTS LIST (UP TO           
000700* 20 ENTRIES, BLANK ENTRIES NEVER MATCH)?  SETS WS-MATCH-SW.              
000710* SHORT-CIRCUITS AS SOON AS A MATCH IS FOUND - NO NEED TO WALK            
000720* THE REST OF THE 20-ENTRY LIST ONCE ONE HIT TURNS UP.                    
000730*----------------------------------------------------------------         
000740* WS-MATCH-SW IS SET FRESH ON EVERY CALL - A LEFTOVER "Y" FROM            
000750* SCORING THE PREVIOUS CART LINE MUST NEVER LEAK INTO THIS ONE.           
000760 4100-CHECK-PW-PRODUCT-MATCH.                                             
000770     MOVE "N" TO WS-MATCH-SW.                                             
000780     PERFORM 4110-CHECK-ONE-PW-LIST-ENTRY THRU 4110-EXIT                  
000790         VARYING WS-LIST-SUB FROM 1 BY 1                                  
000800         UNTIL WS-LIST-SUB > 20                                           
000810            OR WS-PRODUCT-MATCHES.                                        
000820 4100-EXIT.                                                               
000830     EXIT.                                                                
000840                                                                          
000850* ONE ENTRY OF THE 20-SLOT APPLICABLE-PRODUCTS LIST - A SPACE             
000860* ENTRY MEANS THE COUPON USES FEWER THAN 20 PRODUCTS AND THE              
000870* REMAINING SLOTS WERE NEVER FILLED IN ON THE MASTER FILE.                
000880 4110-CHECK-ONE-PW-LIST-ENTRY.                                            
000890     IF PW-APPLICABLE-PRODUCTS (WS-LIST-SUB) NOT = SPACE                  
000900         IF PW-APPLICABLE-PRODUCTS (WS-LIST-SUB) =                        
000910                 WS-ITEM-PRODUCT-ID (WS-ITEM-SUB)                         
000920             MOVE "Y" TO WS-MATCH-SW.                                     
000930 4110-EXIT.                                                               
000940     EXIT.                                                                
000950                                                                          
000960*----------------------------------------------------------------         
000970* 4200-BLOCK - APPLY-PRODUCT-WISE-COUPON.  EACH MATCHING LINE IS          
000980* RE-PRICED INDEPENDENTLY (NOT FROM THE SUMMED WS-DISCOUNT-AMOUNT         
000990* COMPUTED IN 4000-CALCULATE-PRODUCT-WISE-DISCOUNT ABOVE - THAT           
001000* FIGURE IS ONLY USED TO DECIDE WHETHER THE COUPON QUALIFIES).            
001010* A LINE THAT DOES NOT MATCH DEFAULTS ITS DISCOUNTED PRICE TO ITS         
001020* OWN PRICE IN 4300-CALCULATE-TOTAL-FROM-DISCOUNTED BELOW SO THE          
001030* NEW CART TOTAL IS NOT UNDERSTATED.                                      
001040*----------------------------------------------------------------         
001050* CALLED ONLY AFTER PLCPNDSP HAS CONFIRMED VIA THE 4000-BLOCK             
001060* ABOVE THAT THIS COUPON MEETS ITS MINIMUM AND SHOULD BE APPLIED.         
001070 4200-APPLY-PRODUCT-WISE-COUPON.                                          
001080     PERFORM 4210-APPLY-PW-TO-ONE-LINE THRU 4210-EXIT                     
001090         VARYING WS-ITEM-SUB FROM 1 BY 1                                  
001100         UNTIL WS-ITEM-SUB > WS-ITEM-COUNT.                               
001110     PERFORM 4300-CALCULATE-TOTAL-FROM-DISCOUNTED THRU 4300-EXIT.         
001120 4200-EXIT.                                                               
001130     EXIT.                                                                
001140                                                                          
001150* RE-PRICE ONE LINE IF IT MATCHES THE PRODUCT LIST - PERCENT-OFF          
001160* SUBTRACTS A FRACTION OF THE LINE PRICE, FLAT-AMOUNT-OFF                 
001170* SUBTRACTS A FIXED AMOUNT BUT NEVER TAKES THE LINE BELOW ZERO.           
001180 4210-APPLY-PW-TO-ONE-LINE.                                               
001190     PERFORM 4100-CHECK-PW-PRODUCT-MATCH THRU 4100-EXIT.                  
001200     IF WS-PRODUCT-MATCHES                                                
001210         IF PW-DISCOUNT-PCT NOT = ZERO                                    
001220             COMPUTE WS-ITEM-DISCOUNTED-PRICE (WS-ITEM-SUB)               
001230                     ROUNDED =                                            
001240                 WS-ITEM-PRICE (WS-ITEM-SUB) -                            
001250                 (WS-ITEM-PRICE (WS-ITEM-SUB) *                           
001260                  PW-DISCOUNT-PCT / 100)                                  
001270         ELSE                                                             
001280         IF PW-FIXED-DISCOUNT NOT = ZERO                                  
001290             IF PW-FIXED-DISCOUNT < WS-ITEM-PRICE (WS-ITEM-SUB)           
001300                 COMPUTE WS-ITEM-DISCOUNTED-PRICE (WS-ITEM-SUB) =         
001310                     WS-ITEM-PRICE (WS-ITEM-SUB) -                        
001320                     PW-FIXED-DISCOUNT                                    
001330             ELSE                                                         
001340                 MOVE ZERO                                                
001350                     TO WS-ITEM-DISCOUNTED-PRICE (WS-ITEM-SUB)            
001360         MOVE "Y" TO WS-ITEM-DISC-SW (WS-ITEM-SUB).                       
001370 4210-EXIT.                                                               
001380     EXIT.                                                                
001390                                                                          
001400*----------------------------------------------------------------         
001410* 4300-BLOCK - NEW CART TOTAL.  SUM OVER ALL LINES OF                     
001420* DISCOUNTED-PRICE TIMES QUANTITY, DEFAULTING ANY LINE WITHOUT A          
001430* DISCOUNTED PRICE SET TO ITS OWN ITEM-PRICE FIRST.  THIS BLOCK           
001440* IS SHARED WITH PLCPNBG'S APPLY-BXGY-COUPON - BOTH RULE TYPES            
001450* CAN LEAVE SOME LINES UNTOUCHED, SO BOTH NEED THE SAME "DEFAULT          
001460* THE UNTOUCHED LINES BEFORE SUMMING" TREATMENT.  DO NOT DUPLICATE        
001470* THIS LOGIC INTO PLCPNBG - CALL IT FROM THERE INSTEAD.                   
001480*----------------------------------------------------------------         
001490 4300-CALCULATE-TOTAL-FROM-DISCOUNTED.                                    
001500     MOVE ZERO TO WS-CART-TOTAL-AMOUNT.                                   
001510     PERFORM 4310-DEFAULT-AND-ADD-ONE-LINE THRU 4310-EXIT                 
001520         VARYING WS-ITEM-SUB FROM 1 BY 1                                  
001530         UNTIL WS-ITEM-SUB > WS-ITEM-COUNT.                               
001540 4300-EXIT.                                                               
001550     EXIT.                                                                
001560                                                                          
001570* DEFAULT ONE LINE'S DISCOUNTED PRICE TO ITS OWN PRICE IF NO              
001580* RULE EVER TOUCHED IT, THEN FOLD IT INTO THE RUNNING TOTAL.              
001590 4310-DEFAULT-AND-ADD-ONE-LINE.                                           
001600     IF NOT WS-ITEM-HAS-DISCOUNT (WS-ITEM-SUB)                            
001610         MOVE WS-ITEM-PRICE (WS-ITEM-SUB)                                 
001620             TO WS-ITEM-DISCOUNTED-PRICE (WS-ITEM-SUB).                   
001630     COMPUTE WS-CART-TOTAL-AMOUNT ROUNDED =                               
001640         WS-CART-TOTAL-AMOUNT +                                           
001650         (WS-ITEM-DISCOUNTED-PRICE (WS-ITEM-SUB) *                        
001660          WS-ITEM-QUANTITY (WS-ITEM-SUB)).                                
001670 4310-EXIT.                                                               
001680     EXIT.                                                                
