000100*--------------------------------------------                             
000110* SLCPNPRC.CBL - SELECT FOR THE PRICED-CART OUTPUT FILE.                  
000120*--------------------------------------------                             
000130* 06/14/93 RSK  ORIGINAL.                                                 
000140*--------------------------------------------                             
000150     SELECT PRICED-CART-FILE                                              
000160         ASSIGN TO "PRICEDCT"                                             
000170         ORGANIZATION IS LINE SEQUENTIAL.                                 
