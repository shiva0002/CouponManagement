000100*--------------------------------------------                             
000110* SLCPNRSP.CBL - SELECT FOR THE APPLICABLE-COUPONS OUTPUT FILE.           
000120*--------------------------------------------                             
000130* 06/14/93 RSK  ORIGINAL.                                                 
000140*--------------------------------------------                             
000150     SELECT APPLICABLE-COUPONS-FILE                                       
000160         ASSIGN TO "APPLCPNS"                                             
000170         ORGANIZATION IS LINE SEQUENTIAL.                                 
