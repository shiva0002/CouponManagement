000100*----------------------------------------------------------------         
000110* CPNMNU01.CBL - COUPON RULES ENGINE - MAIN MENU.                         
000120*----------------------------------------------------------------         
000130* THIS PROGRAM IS THE OPERATOR ENTRY POINT FOR THE COUPON RULES           
000140* ENGINE BATCH SUITE.  IT DOES NO PROCESSING OF ITS OWN - IT              
000150* CALLS CPNSCN01 TO RUN AN APPLICABILITY SCAN AND CPNAPL01 TO             
000160* APPLY A SINGLE COUPON AND REPRICE A CART.                               
000170*----------------------------------------------------------------         
000180 IDENTIFICATION DIVISION.                                                 
000190 PROGRAM-ID. CPNMNU01.                                                    
000200 AUTHOR. R S KEMPER.                                                      
000210 INSTALLATION. DATA PROCESSING.                                           
000220 DATE-WRITTEN. 06/14/93.                                                  
000230 DATE-COMPILED.                                                           
000240 SECURITY. COMPANY CONFIDENTIAL.                                          
000250*----------------------------------------------------------------         
000260* CHANGE LOG                                                              
000270*----------------------------------------------------------------         
000280* 06/14/93 RSK  ORIGINAL PROGRAM - COUPON MENU MODELED ON                 
000290*               VCHMNU01.  TWO CHOICES - SCAN AND APPLY.                  
000300* 11/02/93 RSK  ADDED RUN-DATE STAMP TO THE MENU HEADING PER              
000310*               REQUEST FROM D PRICE - OPERATORS WANTED TO SEE            
000320*               WHAT DAY THE SCAN WOULD RUN AS. TICKET CR-0118.           
000330* 09/09/98 RSK  Y2K REVIEW - WS-RUN-DATE IS ALREADY CCYYMMDD.             
000340*               NO CHANGE REQUIRED.  TICKET Y2K-0447.                     
000350* 04/22/99 LMP  MENU TEXT REWORDED PER AUDIT COMMENT - "SCAN"             
000360*               WAS BEING CONFUSED WITH THE OVERNIGHT VENDOR              
000370*               SCAN JOB.  TICKET HD-2201.                                
000380* 02/17/03 TWB  REPLACED HARD CODED PROGRAM NAMES WITH THE                
000390*               NAMES IN THE NEW COUPON SUITE (CPNSCN01 AND               
000400*               CPNAPL01) AFTER THE VOUCHER-BASED NAMES WERE              
000410*               RETIRED.  TICKET HD-3390.                                 
000420* 05/11/03 TWB  RENUMBERED ALL PARAGRAPHS TO THE STANDARD                 
000430*               0100-BLOCK AND REWORKED DO-THE-PICK AS A                  
000440*               NUMBERED PERFORM-THRU RANGE WITH A GO TO PAST             
000450*               THE SECOND MENU-PICK TEST ONCE THE FIRST HAS              
000460*               ALREADY FIRED, PER THE SHOP'S DISPATCH-PARAGRAPH          
000470*               STANDARD.  MENU BEHAVIOR IS UNCHANGED.  TICKET            
000480*               HD-3402.                                                  
000490* 07/09/03 TWB  ADDED PARAGRAPH-LEVEL COMMENTARY PER DP                   
000500*               DOCUMENTATION STANDARDS REVIEW.  NO LOGIC                 
000510*               CHANGED.  TICKET HD-3417.                                 
000520*----------------------------------------------------------------         
000530*----------------------------------------------------------------         
000540* ENVIRONMENT DIVISION - SAME UPSI-0 TRACE SWITCH DECLARED IN             
000550* CPNSCN01 AND CPNAPL01, KEPT HERE FOR CONSISTENCY EVEN THOUGH            
000560* THE MENU ITSELF HAS NOTHING TO TRACE.  NO FILES OF ITS OWN, SO          
000570* FILE-CONTROL IS EMPTY.                                                  
000580*----------------------------------------------------------------         
000590 ENVIRONMENT DIVISION.                                                    
000600 CONFIGURATION SECTION.                                                   
000610 SPECIAL-NAMES.                                                           
000620     C01 IS TOP-OF-FORM                                                   
000630     UPSI-0 ON STATUS IS CPN-TRACE-ON                                     
000640     UPSI-0 OFF STATUS IS CPN-TRACE-OFF.                                  
000650 INPUT-OUTPUT SECTION.                                                    
000660 FILE-CONTROL.                                                            
000670                                                                          
000680 DATA DIVISION.                                                           
000690* NO FD ENTRIES - THE MENU NEVER OPENS A FILE OF ITS OWN, IT              
000700* ONLY CALLS THE TWO SUB-PROGRAMS THAT DO.                                
000710 FILE SECTION.                                                            
000720                                                                          
000730 WORKING-STORAGE SECTION.                                                 
000740                                                                          
000750* OPERATOR'S MENU SELECTION - 0/1/2 ONLY, RE-PROMPTED UNTIL ONE           
000760* OF THOSE THREE COMES BACK.                                              
000770 77  MENU-PICK                     PIC 9.                                 
000780     88  MENU-PICK-IS-VALID        VALUES 0 THRU 2.                       
000790                                                                          
000800* THROWAWAY FIELD FOR THE "PRESS ENTER TO CONTINUE" PAUSE - THE           
000810* VALUE ACCEPTED HERE IS NEVER LOOKED AT AGAIN.                           
000820 77  A-DUMMY                       PIC X.                                 
000830                                                                          
000840*----------------------------------------------------------------         
000850* RUN-DATE STAMP FOR THE MENU HEADING - THREE VIEWS OF THE                
000860* SAME EIGHT BYTES, SAME TECHNIQUE VCHSEL01 USES FOR A                    
000870* SELECTION DATE.                                                         
000880*----------------------------------------------------------------         
000890* RAW CCYYMMDD AS ACCEPTED FROM DATE.                                     
000900 01  WS-RUN-DATE-GROUP.                                                   
000910     05  WS-RUN-DATE               PIC 9(8) VALUE ZERO.                   
000920* UNEDITED ALPHANUMERIC VIEW - NOT CURRENTLY REFERENCED, KEPT             
000930* AVAILABLE FOR A FUTURE DISPLAY EDIT THE SAME WAY VCHSEL01               
000940* KEEPS ITS OWN UNUSED X-VIEW.                                            
000950 01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE-GROUP                            
000960                                   PIC X(8).                              
000970* CENTURY/YEAR, MONTH, DAY BROKEN OUT SEPARATELY - THIS IS THE            
000980* VIEW 0510-DISPLAY-THE-MENU ACTUALLY PRINTS.                             
000990 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-GROUP.                       
001000     05  WS-RUN-CCYY               PIC 9(4).                              
001010     05  WS-RUN-MM                 PIC 9(2).                              
001020     05  WS-RUN-DD                 PIC 9(2).                              
001030* TWO-DIGIT-YEAR VIEW - NOT USED BY THIS PROGRAM, RETAINED FOR            
001040* THE SAME REASON AS WS-RUN-DATE-X ABOVE.                                 
001050 01  WS-RUN-DATE-YMD REDEFINES WS-RUN-DATE-GROUP.                         
001060     05  FILLER                    PIC 9(2).                              
001070     05  WS-RUN-YY                 PIC 9(2).                              
001080     05  WS-RUN-MMDD               PIC 9(4).                              
001090                                                                          
001100 PROCEDURE DIVISION.                                                      
001110* MAINLINE - SEE THE SAME NOTE IN CPNSCN01 ABOUT WHY THIS                 
001120* PARAGRAPH CARRIES NO NUMBER OF ITS OWN.                                 
001130 PROGRAM-BEGIN.                                                           
001140     PERFORM 0100-OPENING-PROCEDURE THRU 0100-EXIT.                       
001150     PERFORM 0300-MAIN-PROCESS THRU 0300-EXIT.                            
001160     PERFORM 0900-CLOSING-PROCEDURE THRU 0900-EXIT.                       
001170                                                                          
001180* REACHED ONLY IF THIS PROGRAM WERE ITSELF CALLED BY ANOTHER -            
001190* IT NEVER IS TODAY, THE MENU IS ALWAYS THE JOB-STEP ENTRY POINT.         
001200 PROGRAM-EXIT.                                                            
001210     EXIT PROGRAM.                                                        
001220                                                                          
001230* NORMAL JOB-STEP TERMINATION - REACHED ONLY AFTER THE OPERATOR           
001240* PICKS 0 AND 0300-MAIN-PROCESS'S UNTIL TEST STOPS THE LOOP.              
001250 PROGRAM-DONE.                                                            
001260     STOP RUN.                                                            
001270                                                                          
001280* STAMP THE RUN DATE ONCE AT STARTUP FOR THE MENU HEADING.                
001290 0100-OPENING-PROCEDURE.                                                  
001300     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.                       CR-0118 
001310 0100-EXIT.                                                               
001320     EXIT.                                                                
001330                                                                          
001340* NOTHING TO CLOSE - NO FILES OPENED BY THIS PROGRAM.                     
001350 0900-CLOSING-PROCEDURE.                                                  
001360 0900-EXIT.                                                               
001370     EXIT.                                                                
001380                                                                          
001390* GET ONE PICK, THEN KEEP ACTING ON PICKS UNTIL THE OPERATOR              
001400* CHOOSES 0 TO EXIT - 0600-DO-THE-PICK RE-PROMPTS FOR THE NEXT            
001410* PICK ITSELF EACH TIME THROUGH, SO THIS PARAGRAPH NEVER CALLS            
001420* 0500-GET-MENU-PICK AGAIN AFTER THE FIRST TIME.                          
001430 0300-MAIN-PROCESS.                                                       
001440     PERFORM 0500-GET-MENU-PICK THRU 0500-EXIT.                           
001450     PERFORM 0600-DO-THE-PICK THRU 0600-EXIT                              
001460         UNTIL MENU-PICK = 0.                                             
001470 0300-EXIT.                                                               
001480     EXIT.                                                                
001490                                                                          
001500*----------------------------------------------------------------         
001510* 0500-BLOCK - MENU                                                       
001520*----------------------------------------------------------------         
001530 0500-GET-MENU-PICK.                                                      
001540     PERFORM 0510-DISPLAY-THE-MENU THRU 0510-EXIT.                        
001550     PERFORM 0520-ACCEPT-MENU-PICK THRU 0520-EXIT.                        
001560     PERFORM 0530-RE-ACCEPT-MENU-PICK THRU 0530-EXIT                      
001570         UNTIL MENU-PICK-IS-VALID.                                        
001580 0500-EXIT.                                                               
001590     EXIT.                                                                
001600                                                                          
001610 0510-DISPLAY-THE-MENU.                                                   
001620     PERFORM 0540-CLEAR-SCREEN THRU 0540-EXIT.                            
001630     DISPLAY "    COUPON RULES ENGINE - RUN DATE "                        
001640             WS-RUN-CCYY "/" WS-RUN-MM "/" WS-RUN-DD.                     
001650     DISPLAY " ".                                                         
001660     DISPLAY "    PLEASE SELECT:".                                        
001670     DISPLAY " ".                                                         
001680     DISPLAY "          1. RUN APPLICABILITY SCAN".               HD-2201 
001690     DISPLAY "          2. APPLY A COUPON TO A CART".             HD-2201 
001700     DISPLAY " ".                                                         
001710     DISPLAY "          0. EXIT".                                         
001720     PERFORM 0550-SCROLL-LINE THRU 0550-EXIT 8 TIMES.                     
001730 0510-EXIT.                                                               
001740     EXIT.                                                                
001750                                                                          
001760* ONE ACCEPT OF THE RAW OPERATOR INPUT - NOT YET VALIDATED.               
001770 0520-ACCEPT-MENU-PICK.                                                   
001780     DISPLAY "YOUR CHOICE (0-2)?".                                        
001790     ACCEPT MENU-PICK.                                                    
001800 0520-EXIT.                                                               
001810     EXIT.                                                                
001820                                                                          
001830* RE-PROMPT LOOP BODY - CALLED REPEATEDLY BY 0500-GET-MENU-PICK           
001840* UNTIL MENU-PICK-IS-VALID GOES TRUE.                                     
001850 0530-RE-ACCEPT-MENU-PICK.                                                
001860     DISPLAY "INVALID SELECTION - PLEASE RE-TRY.".                        
001870     PERFORM 0520-ACCEPT-MENU-PICK THRU 0520-EXIT.                        
001880 0530-EXIT.                                                               
001890     EXIT.                                                                
001900                                                                          
001910* FULL-SCREEN CLEAR - JUST A DEEPER SCROLL THAN 0510'S BLANKING.          
001920 0540-CLEAR-SCREEN.                                                       
001930     PERFORM 0550-SCROLL-LINE THRU 0550-EXIT 25 TIMES.                    
001940 0540-EXIT.                                                               
001950     EXIT.                                                                
001960                                                                          
001970* ONE BLANK LINE - THE BUILDING BLOCK BOTH SCREEN-CLEARING                
001980* PARAGRAPHS ABOVE ARE MADE OF.                                           
001990 0550-SCROLL-LINE.                                                        
002000     DISPLAY " ".                                                         
002010 0550-EXIT.                                                               
002020     EXIT.                                                                
002030                                                                          
002040*----------------------------------------------------------------         
002050* 0600-DO-THE-PICK - ONLY ONE OF THE TWO WORKER PROGRAMS EVER             
002060* RUNS PER PICK, SO ONCE MENU-PICK = 1 HAS BEEN HANDLED THE               
002070* GO TO SENDS CONTROL PAST THE MENU-PICK = 2 TEST STRAIGHT TO             
002080* THE COMMON RE-PROMPT AT 0600-CONTINUE.  A PICK OF ZERO MATCHES          
002090* NEITHER TEST AND FALLS THROUGH THE SAME WAY, WHICH IS WHAT              
002100* LETS 0300-MAIN-PROCESS'S UNTIL MENU-PICK = 0 STOP THE LOOP.             
002110*----------------------------------------------------------------         
002120 0600-DO-THE-PICK.                                                        
002130     IF MENU-PICK = 1                                                     
002140         PERFORM 0610-RUN-APPLICABILITY-SCAN THRU 0610-EXIT               
002150         GO TO 0600-CONTINUE.                                             
002160     IF MENU-PICK = 2                                                     
002170         PERFORM 0620-RUN-APPLY-COUPON THRU 0620-EXIT.                    
002180 0600-CONTINUE.                                                           
002190     PERFORM 0500-GET-MENU-PICK THRU 0500-EXIT.                           
002200 0600-EXIT.                                                               
002210     EXIT.                                                                
002220                                                                          
002230* RUN THE APPLICABILITY SCAN SUB-PROGRAM AND WAIT FOR THE                 
002240* OPERATOR BEFORE RETURNING TO THE MENU.                                  
002250* STATIC CALL - CPNSCN01 IS LINK-EDITED INTO THE SAME LOAD                
002260* MODULE, NOT LOADED DYNAMICALLY AT RUN TIME.                             
002270 0610-RUN-APPLICABILITY-SCAN.                                             
002280     CALL "cpnscn01".                                             HD-3390 
002290     DISPLAY "PRESS ENTER TO CONTINUE. . .".                              
002300     ACCEPT A-DUMMY.                                                      
002310 0610-EXIT.                                                               
002320     EXIT.                                                                
002330                                                                          
002340* RUN THE APPLY-COUPON SUB-PROGRAM AND WAIT FOR THE OPERATOR              
002350* BEFORE RETURNING TO THE MENU.                                           
002360 0620-RUN-APPLY-COUPON.                                                   
002370     CALL "cpnapl01".                                             HD-3390 
002380     DISPLAY "PRESS ENTER TO CONTINUE. . .".                              
002390     ACCEPT A-DUMMY.                                                      
002400 0620-EXIT.                                                               
002410     EXIT.                                                                
