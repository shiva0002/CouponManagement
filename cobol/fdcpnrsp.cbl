000100*----------------------------------------------------------------         
000110* FDCPNRSP.CBL - APPLICABLE-COUPON RESPONSE OUTPUT RECORD.  ONE           
000120* RECORD IS WRITTEN PER QUALIFYING COUPON FOUND BY THE                    
000130* APPLICABILITY SCAN.                                                     
000140*----------------------------------------------------------------         
000150* 06/14/93 RSK  ORIGINAL COPYBOOK FOR THE COUPON RULES ENGINE.            
000160*----------------------------------------------------------------         
000170 FD  APPLICABLE-COUPONS-FILE                                              
000180     LABEL RECORDS ARE STANDARD.                                          
000190 01  APPLICABLE-COUPON-RESPONSE-RECORD.                                   
000200     05  RESP-COUPON-ID                PIC 9(9).                          
000210     05  RESP-COUPON-CODE              PIC X(20).                         
000220* SCORED DISCOUNT AT SCAN TIME - NOT RECALCULATED IF THE CART             
000230* CHANGES BEFORE THIS COUPON IS LATER APPLIED.                            
000240     05  RESP-DISCOUNT-AMOUNT          PIC 9(7)V99.                       
000250* ALWAYS "APPLICABLE" TODAY - RESERVED FOR A FUTURE REASON-CODE           
000260* MESSAGE IF A NON-QUALIFYING RECORD IS EVER WRITTEN HERE.                
000270     05  RESP-MESSAGE                  PIC X(60).                         
000280     05  FILLER                        PIC X(02).                         
