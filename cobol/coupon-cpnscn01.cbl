000100*----------------------------------------------------------------         
000110* CPNSCN01.CBL - COUPON RULES ENGINE - APPLICABILITY SCAN.                
000120*----------------------------------------------------------------         
000130* READS ONE CART OF LINE ITEMS AND SCANS THE ENTIRE COUPON MASTER         
000140* FILE, WRITING ONE APPLICABLE-COUPONS RECORD FOR EVERY ACTIVE,           
000150* IN-WINDOW COUPON THAT SCORES A POSITIVE DISCOUNT AGAINST THE            
000160* CART.  MODELED ON BILRPT02'S OPEN/SCAN/CLOSE SKELETON.                  
000170*----------------------------------------------------------------         
000180 IDENTIFICATION DIVISION.                                                 
000190 PROGRAM-ID. CPNSCN01.                                                    
000200 AUTHOR. R S KEMPER.                                                      
000210 INSTALLATION. DATA PROCESSING.                                           
000220 DATE-WRITTEN. 06/14/93.                                                  
000230 DATE-COMPILED.                                                           
000240 SECURITY. COMPANY CONFIDENTIAL.                                          
000250*----------------------------------------------------------------         
000260* CHANGE LOG                                                              
000270*----------------------------------------------------------------         
000280* 06/14/93 RSK  ORIGINAL PROGRAM - APPLICABILITY SCAN FOR THE NEW         
000290*               COUPON RULES ENGINE.  CART-WISE, PRODUCT-WISE AND         
000300*               BXGY RULES LIVE IN THE PLCPNCW/PLCPNPW/PLCPNBG            
000310*               COPYBOOKS, DISPATCHED THROUGH PLCPNDSP.                   
000320* 08/02/93 RSK  ADDED THE VALID-FROM/VALID-TO WINDOW CHECK - THE          
000330*               FIRST CUT ONLY LOOKED AT COUPON-ACTIVE.  TICKET           
000340*               CR-0091.                                                  
000350* 09/09/98 RSK  Y2K REVIEW - COUPON-VALID-FROM, COUPON-VALID-TO           
000360*               AND WS-RUN-DATE ARE ALREADY CCYYMMDD.  NO CHANGE          
000370*               REQUIRED.  TICKET Y2K-0447.                               
000380* 04/22/99 LMP  DISPLAY TEXT REWORDED PER AUDIT COMMENT - SEE             
000390*               CPNMNU01 CHANGE LOG SAME DATE.  TICKET HD-2201.           
000400* 05/11/03 TWB  RENUMBERED THIS PROGRAM'S OWN PARAGRAPHS TO THE           
000410*               STANDARD 0100-BLOCK AND UPDATED EVERY PERFORM OF          
000420*               A PLCPNTOT/PLCPNDSP PARAGRAPH TO THE PERFORM-THRU         
000430*               FORM NOW USED IN THOSE COPYBOOKS.  NO PROCESSING          
000440*               CHANGED.  TICKET HD-3402.                                 
000450* 07/09/03 TWB  ADDED PARAGRAPH AND FIELD-LEVEL COMMENTARY PER            
000460*               DP DOCUMENTATION STANDARDS REVIEW.  NO LOGIC OR           
000470*               PROCESSING CHANGED.  TICKET HD-3417.                      
000480*----------------------------------------------------------------         
000490*----------------------------------------------------------------         
000500* ENVIRONMENT DIVISION - CARRIER-CLASS SWITCH UPSI-0 IS TESTED            
000510* NOWHERE IN THIS PROGRAM TODAY BUT IS DECLARED HERE FOR THE SAME         
000520* REASON EVERY PROGRAM IN THE SUITE DECLARES IT - IT LETS AN              
000530* OPERATOR TURN ON A CPN-TRACE-ON RUN WITHOUT A RECOMPILE IF ONE          
000540* IS EVER WIRED IN.                                                       
000550*----------------------------------------------------------------         
000560 ENVIRONMENT DIVISION.                                                    
000570 CONFIGURATION SECTION.                                                   
000580 SPECIAL-NAMES.                                                           
000590     C01 IS TOP-OF-FORM                                                   
000600     UPSI-0 ON STATUS IS CPN-TRACE-ON                                     
000610     UPSI-0 OFF STATUS IS CPN-TRACE-OFF.                                  
000620 INPUT-OUTPUT SECTION.                                                    
000630 FILE-CONTROL.                                                            
000640                                                                          
000650* THREE FILES ONLY - THIS PROGRAM NEVER TOUCHES THE PRICED-CART           
000660* FILE, THAT IS THE APPLY PROGRAM'S OUTPUT.                               
000670     COPY "slcpnmst.cbl".                                                 
000680                                                                          
000690     COPY "slcpncrt.cbl".                                                 
000700                                                                          
000710     COPY "slcpnrsp.cbl".                                                 
000720                                                                          
000730 DATA DIVISION.                                                           
000740 FILE SECTION.                                                            
000750                                                                          
000760* SAME COUPON MASTER AND CART-ITEMS COPYBOOKS THE APPLY PROGRAM           
000770* USES - THE SCAN SCORES EVERY COUPON THE SAME WAY APPLY DOES.            
000780     COPY "fdcpnmst.cbl".                                                 
000790                                                                          
000800     COPY "fdcpncrt.cbl".                                                 
000810                                                                          
000820* THE SCAN'S OWN OUTPUT LAYOUT - APPLY DOES NOT WRITE THIS FILE.          
000830     COPY "fdcpnrsp.cbl".                                                 
000840                                                                          
000850 WORKING-STORAGE SECTION.                                                 
000860                                                                          
000870* SAME CART TABLE AND SCRATCH AREA AS PLCPNDSP'S CALLERS SHARE.           
000880     COPY "wscpntbl.cbl".                                                 
000890                                                                          
000900* HOW MANY APPLICABLE-COUPONS RECORDS THIS RUN WROTE - DISPLAYED          
000910* AT CLOSE FOR THE OPERATOR'S RUN LOG, NOT WRITTEN TO ANY FILE.           
000920 77  WS-RESPONSE-COUNT             PIC 9(5) COMP VALUE ZERO.              
000930                                                                          
000940 PROCEDURE DIVISION.                                                      
000950* MAINLINE - OPEN, PROCESS ONE CART/SCAN, CLOSE.  NOT ITSELF              
000960* NUMBERED - IT IS THE SINGLE ENTRY POINT, NEVER THE TARGET OF A          
000970* PERFORM, SO IT CARRIES NO -EXIT PARAGRAPH OF ITS OWN.                   
000980 PROGRAM-BEGIN.                                                           
000990                                                                          
001000     PERFORM 0100-OPENING-PROCEDURE THRU 0100-EXIT.                       
001010     PERFORM 0300-MAIN-PROCESS THRU 0300-EXIT.                            
001020     PERFORM 0400-CLOSING-PROCEDURE THRU 0400-EXIT.                       
001030                                                                          
001040* REACHED ONLY IF THIS PROGRAM WERE ITSELF CALLED BY ANOTHER -            
001050* IT NEVER IS TODAY, EVERY RUN STARTS HERE AS A JOB STEP, BUT THE         
001060* PARAGRAPH IS KEPT SO THE PROGRAM COULD BE CALLED IN THE FUTURE          
001070* WITHOUT A STRUCTURE CHANGE.                                             
001080 PROGRAM-EXIT.                                                            
001090     EXIT PROGRAM.                                                        
001100                                                                          
001110* NORMAL JOB-STEP TERMINATION.                                            
001120 PROGRAM-DONE.                                                            
001130     STOP RUN.                                                            
001140                                                                          
001150*----------------------------------------------------------------         
001160* 0100-BLOCK - OPEN.  CART-ITEMS AND COUPON-MASTER ARE BOTH               
001170* OPENED INPUT-ONLY - THIS PROGRAM NEVER REWRITES EITHER ONE, IT          
001180* ONLY EVER PRODUCES THE APPLICABLE-COUPONS OUTPUT FILE.                  
001190*----------------------------------------------------------------         
001200 0100-OPENING-PROCEDURE.                                                  
001210     PERFORM 0110-ACCEPT-SCAN-PARAMETERS THRU 0110-EXIT.                  
001220     OPEN INPUT CART-ITEMS-FILE.                                          
001230     OPEN INPUT COUPON-MASTER-FILE.                                       
001240     OPEN OUTPUT APPLICABLE-COUPONS-FILE.                                 
001250 0100-EXIT.                                                               
001260     EXIT.                                                                
001270                                                                          
001280* SCAN PARAMETERS - WHICH CART, AND AS-OF WHAT DATE.  THE SCAN            
001290* DATE IS OPERATOR-SUPPLIED RATHER THAN TAKEN FROM THE SYSTEM             
001300* CLOCK SO A COUPON'S WINDOW CAN BE TESTED FOR A FUTURE OR PAST           
001310* RUN DATE WITHOUT WAITING FOR THAT DATE TO ARRIVE.                       
001320 0110-ACCEPT-SCAN-PARAMETERS.                                             
001330     DISPLAY "APPLICABILITY SCAN - ENTER CART ID".                HD-2201 
001340     ACCEPT WS-CART-ID.                                                   
001350     DISPLAY "ENTER SCAN DATE (CCYYMMDD)".                                
001360     ACCEPT WS-RUN-DATE.                                                  
001370 0110-EXIT.                                                               
001380     EXIT.                                                                
001390                                                                          
001400*----------------------------------------------------------------         
001410* 0300-MAIN-PROCESS - LOAD THE CART ONCE, TOTAL IT ONCE, THEN             
001420* SCAN THE WHOLE COUPON MASTER AGAINST THAT SAME LOADED CART.             
001430* NEITHER THE CART TABLE NOR THE CART TOTAL IS TOUCHED AGAIN              
001440* AFTER THIS POINT - EVERY COUPON IS SCORED AGAINST THE SAME              
001450* UNCHANGED CART, SINCE A SCAN NEVER REPRICES ANYTHING.                   
001460*----------------------------------------------------------------         
001470 0300-MAIN-PROCESS.                                                       
001480     PERFORM 1000-LOAD-CART-ITEMS-TABLE THRU 1000-EXIT.                   
001490     PERFORM 1400-CALCULATE-TOTAL-AMOUNT THRU 1400-EXIT.                  
001500     MOVE ZERO TO WS-RESPONSE-COUNT.                                      
001510     PERFORM 0500-SCAN-COUPON-MASTER-FILE THRU 0500-EXIT.                 
001520 0300-EXIT.                                                               
001530     EXIT.                                                                
001540                                                                          
001550* CLOSE ALL THREE FILES AND TELL THE OPERATOR HOW MANY                    
001560* APPLICABLE-COUPONS RECORDS WERE WRITTEN THIS RUN.                       
001570 0400-CLOSING-PROCEDURE.                                                  
001580     CLOSE CART-ITEMS-FILE.                                               
001590     CLOSE COUPON-MASTER-FILE.                                            
001600     CLOSE APPLICABLE-COUPONS-FILE.                                       
001610     DISPLAY WS-RESPONSE-COUNT " APPLICABLE COUPON(S) WRITTEN.".          
001620 0400-EXIT.                                                               
001630     EXIT.                                                                
001640                                                                          
001650*----------------------------------------------------------------         
001660* 0500-BLOCK - SCAN.  ONE PASS OVER THE COUPON MASTER, NO INDEX           
001670* AVAILABLE ON THIS FILE.                                                 
001680*----------------------------------------------------------------         
001690 0500-SCAN-COUPON-MASTER-FILE.                                            
001700     MOVE "N" TO COUPON-MASTER-AT-END-SW.                                 
001710     PERFORM 0510-READ-FIRST-COUPON-RECORD THRU 0510-EXIT.                
001720     PERFORM 0600-EVALUATE-ONE-COUPON-RECORD THRU 0600-EXIT               
001730         UNTIL COUPON-MASTER-IS-AT-END.                                   
001740 0500-EXIT.                                                               
001750     EXIT.                                                                
001760                                                                          
001770* PRIMING READ FOR THE SCAN LOOP - SAME PATTERN AS EVERY OTHER            
001780* SEQUENTIAL READ LOOP IN THIS SUITE, PRIME THEN TEST.                    
001790 0510-READ-FIRST-COUPON-RECORD.                                           
001800     READ COUPON-MASTER-FILE                                              
001810         AT END                                                           
001820             MOVE "Y" TO COUPON-MASTER-AT-END-SW.                         
001830 0510-EXIT.                                                               
001840     EXIT.                                                                
001850                                                                          
001860* SEQUENCE READ FOR THE SCAN LOOP.                                        
001870 0520-READ-NEXT-COUPON-RECORD.                                            
001880     READ COUPON-MASTER-FILE                                              
001890         AT END                                                           
001900             MOVE "Y" TO COUPON-MASTER-AT-END-SW.                         
001910 0520-EXIT.                                                               
001920     EXIT.                                                                
001930                                                                          
001940*----------------------------------------------------------------         
001950* ONE COUPON RECORD - CHECK ELIGIBILITY, SCORE IT IF ELIGIBLE,            
001960* WRITE A RESPONSE RECORD IF THE SCORE IS POSITIVE, THEN ADVANCE          
001970* TO THE NEXT RECORD REGARDLESS OF WHAT HAPPENED ABOVE.                   
001980*----------------------------------------------------------------         
001990* AN INELIGIBLE COUPON SKIPS THE SCORE/WRITE STEPS ENTIRELY VIA           
002000* THE GO TO - SAME GO-TO-PAST-THE-REMAINING-TESTS STANDARD USED           
002010* IN PLCPNDSP'S 2000/2100-BLOCKS.                                         
002020 0600-EVALUATE-ONE-COUPON-RECORD.                                         
002030     PERFORM 0700-CHECK-COUPON-IS-ELIGIBLE THRU 0700-EXIT.                
002040     IF NOT WS-COUPON-IN-WINDOW                                           
002050         GO TO 0600-ADVANCE.                                              
002060     PERFORM 2000-DISPATCH-DISCOUNT-RULE THRU 2000-EXIT.                  
002070     IF WS-DISCOUNT-AMOUNT > ZERO                                         
002080         PERFORM 0800-WRITE-APPLICABLE-RESPONSE THRU 0800-EXIT.           
002090 0600-ADVANCE.                                                            
002100     PERFORM 0520-READ-NEXT-COUPON-RECORD THRU 0520-EXIT.                 
002110 0600-EXIT.                                                               
002120     EXIT.                                                                
002130                                                                          
002140*----------------------------------------------------------------         
002150* ELIGIBLE - ACTIVE FLAG PLUS THE VALID-FROM/VALID-TO WINDOW.  A          
002160* ZERO BOUND ON EITHER SIDE MEANS "NO LIMIT" ON THAT SIDE.                
002170*----------------------------------------------------------------         
002180* WS-VALID-WINDOW-SW IS RESET TO "N" ON EVERY CALL SO A COUPON            
002190* THAT FAILED THE WINDOW CHECK CANNOT LEAVE A STALE "Y" BEHIND            
002200* FOR THE NEXT COUPON RECORD READ.                                        
002210 0700-CHECK-COUPON-IS-ELIGIBLE.                                           
002220     MOVE "N" TO WS-VALID-WINDOW-SW.                              CR-0091 
002230     IF COUPON-IS-ACTIVE                                                  
002240         IF COUPON-VALID-FROM = ZERO                                      
002250                 OR WS-RUN-DATE NOT < COUPON-VALID-FROM                   
002260             IF COUPON-VALID-TO = ZERO                                    
002270                     OR WS-RUN-DATE NOT > COUPON-VALID-TO                 
002280                 MOVE "Y" TO WS-VALID-WINDOW-SW.                          
002290 0700-EXIT.                                                               
002300     EXIT.                                                                
002310                                                                          
002320* ONE APPLICABLE-COUPONS OUTPUT RECORD.  RESP-DISCOUNT-AMOUNT IS          
002330* A SNAPSHOT OF WHAT THIS COUPON WOULD SAVE RIGHT NOW - IF THE            
002340* OPERATOR LATER RUNS CPNAPL01 AGAINST A CART THAT HAS SINCE              
002350* CHANGED, THE APPLY PROGRAM RE-SCORES THE COUPON FROM SCRATCH            
002360* RATHER THAN TRUSTING THIS NUMBER.                                       
002370 0800-WRITE-APPLICABLE-RESPONSE.                                          
002380     MOVE COUPON-ID TO RESP-COUPON-ID.                                    
002390     MOVE COUPON-CODE TO RESP-COUPON-CODE.                                
002400     MOVE WS-DISCOUNT-AMOUNT TO RESP-DISCOUNT-AMOUNT.                     
002410     MOVE "APPLICABLE" TO RESP-MESSAGE.                                   
002420     WRITE APPLICABLE-COUPON-RESPONSE-RECORD.                             
002430     ADD 1 TO WS-RESPONSE-COUNT.                                          
002440 0800-EXIT.                                                               
002450     EXIT.                                                                
002460                                                                          
002470*----------------------------------------------------------------         
002480* UTILITY ROUTINES - SHARED CART LOAD/TOTAL AND RULE DISPATCH.            
002490* SAME TECHNIQUE BILRPT02 USES FOR PLDATE01.  EACH COPYBOOK               
002500* OWNS ITS OWN NUMBER BLOCK (PLCPNTOT 1000, PLCPNDSP 2000,                
002510* PLCPNCW 3000, PLCPNPW 4000, PLCPNBG 5000) SO NO PARAGRAPH               
002520* NAME COLLIDES ACROSS THE FIVE WHEN THEY ARE ALL COPIED IN.              
002530*----------------------------------------------------------------         
002540     COPY "plcpntot.cbl".                                                 
002550                                                                          
002560     COPY "plcpndsp.cbl".                                                 
002570                                                                          
002580     COPY "plcpncw.cbl".                                                  
002590                                                                          
002600     COPY "plcpnpw.cbl".                                                  
002610                                                                          
002620     COPY "plcpnbg.cbl".                                                  
