000100*----------------------------------------------------------------         
000110* PLCPNCW.CBL - CART-WISE DISCOUNT RULE.  A CART-WISE COUPON              
000120* GRANTS A DISCOUNT WHEN THE WHOLE CART TOTAL CLEARS A MINIMUM,           
000130* THEN SPREADS THAT DISCOUNT BACK ACROSS EVERY LINE ON APPLY.             
000140* THIS IS THE SIMPLEST OF THE THREE RULE COPYBOOKS - THE OTHER            
000150* TWO (PLCPNPW, PLCPNBG) SCORE LINE BY LINE, THIS ONE SCORES THE          
000160* CART AS A SINGLE UNIT.                                                  
000170*----------------------------------------------------------------         
000180* 06/14/93 RSK  ORIGINAL COPYBOOK FOR THE COUPON RULES ENGINE.            
000190* 05/11/03 TWB  RENUMBERED PARAGRAPHS TO THE STANDARD 3000-BLOCK          
000200*               (PARALLELS PLCPNPW'S 4000-BLOCK AND PLCPNBG'S             
000210*               5000-BLOCK) SO ALL FIVE PL-COPYBOOKS CAN SHARE            
000220*               ONE PROCEDURE DIVISION WITHOUT A PARAGRAPH-NAME           
000230*               COLLISION.  NO ARITHMETIC CHANGED.  TICKET                
000240*               HD-3402.                                                  
000250* 07/09/03 TWB  ADDED PARAGRAPH-LEVEL COMMENTARY PER DP                   
000260*               DOCUMENTATION STANDARDS REVIEW.  NO ARITHMETIC            
000270*               CHANGED.  TICKET HD-3417.                                 
000280*----------------------------------------------------------------         
000290*----------------------------------------------------------------         
000300* 3000-BLOCK - CALCULATE-CART-WISE-DISCOUNT SCORES THE COUPON             
000310* AGAINST THE CART WITHOUT CHANGING ANY LINE.  THE COUPON RECORD          
000320* CARRIES EITHER A PERCENT-OFF (CW-DISCOUNT-PCT) OR A FLAT-               
000330* AMOUNT-OFF (CW-FIXED-DISCOUNT), NEVER BOTH - ONLY ONE OF THE            
000340* TWO FIELDS IS EVER NON-ZERO ON A GIVEN COUPON RECORD.  IF THE           
000350* CART TOTAL DOES NOT MEET CW-MIN-CART-AMOUNT THE DISCOUNT STAYS          
000360* AT THE ZERO MOVED IN AT THE TOP - THE CASCADE BELOW ONLY RUNS           
000370* WHEN THE MINIMUM IS MET.                                                
000380*----------------------------------------------------------------         
000390* CART TOTAL BELOW MINIMUM SKIPS THE WHOLE PERCENT/FIXED CASCADE          
000400* BELOW VIA THE GO TO - SAME DISPATCH-PARAGRAPH GO-TO-PAST-THE-           
000410* REMAINING-TESTS STANDARD USED IN CPNMNU01'S 0600-DO-THE-PICK.           
000420 3000-CALCULATE-CART-WISE-DISCOUNT.                                       
000430     MOVE ZERO TO WS-DISCOUNT-AMOUNT.                                     
000440     IF WS-CART-TOTAL-AMOUNT < CW-MIN-CART-AMOUNT                         
000450         GO TO 3000-EXIT.                                                 
000460* PERCENT-OFF BRANCH - DISCOUNT IS A STRAIGHT PERCENTAGE OF THE           
000470* WHOLE CART TOTAL.                                                       
000480     IF CW-DISCOUNT-PCT NOT = ZERO                                        
000490         COMPUTE WS-DISCOUNT-AMOUNT ROUNDED =                             
000500             WS-CART-TOTAL-AMOUNT * (CW-DISCOUNT-PCT / 100)               
000510         GO TO 3000-EXIT.                                                 
000520* FLAT-AMOUNT BRANCH - THE FIXED DISCOUNT CANNOT TAKE THE CART            
000530* TOTAL BELOW ZERO, SO IT IS CAPPED AT THE CART TOTAL ITSELF.             
000540     IF CW-FIXED-DISCOUNT NOT = ZERO                                      
000550         IF CW-FIXED-DISCOUNT < WS-CART-TOTAL-AMOUNT                      
000560             MOVE CW-FIXED-DISCOUNT TO WS-DISCOUNT-AMOUNT                 
000570         ELSE                                                             
000580             MOVE WS-CART-TOTAL-AMOUNT TO WS-DISCOUNT-AMOUNT.             
000590 3000-EXIT.                                                               
000600     EXIT.                                                                
000610                                                                          
000620*----------------------------------------------------------------         
000630* 3100-BLOCK - APPLY-CART-WISE-COUPON SPREADS THE DISCOUNT BACK           
000640* OVER EVERY LINE IN PROPORTION TO WHAT IT CONTRIBUTED TO THE             
000650* CART, THEN DROPS THE CART TOTAL BY THE FULL DISCOUNT AMOUNT.            
000660* A ZERO CART TOTAL IS GUARDED OUT BY THE CALCULATE PARAGRAPH             
000670* ABOVE (WS-DISCOUNT-AMOUNT IS ALREADY ZERO WHEN THE CART TOTAL           
000680* IS ZERO, SINCE ZERO CANNOT CLEAR CW-MIN-CART-AMOUNT UNLESS THE          
000690* MINIMUM ITSELF IS ZERO - AND EVEN THEN THE DISCOUNT COMPUTES TO         
000700* ZERO), SO THE SPREAD LOOP IS SKIPPED RATHER THAN DIVIDING BY            
000710* ZERO WHEN THE OUTER IF IS FALSE.                                        
000720*----------------------------------------------------------------         
000730 3100-APPLY-CART-WISE-COUPON.                                             
000740     IF WS-CART-TOTAL-AMOUNT NOT = ZERO                                   
000750* PER-UNIT-DISCOUNT-RATE IS THE FRACTION OF EACH DOLLAR OF CART           
000760* TOTAL THAT GETS DISCOUNTED - THE SAME RATE APPLIES TO EVERY             
000770* LINE, WHICH IS WHAT "SPREAD" MEANS FOR THIS RULE TYPE.                  
000780         COMPUTE WS-PER-UNIT-DISCOUNT-RATE ROUNDED =                      
000790             WS-DISCOUNT-AMOUNT / WS-CART-TOTAL-AMOUNT                    
000800         PERFORM 3200-SPREAD-DISCOUNT-OVER-ONE-LINE                       
000810             THRU 3200-EXIT                                               
000820             VARYING WS-ITEM-SUB FROM 1 BY 1                              
000830             UNTIL WS-ITEM-SUB > WS-ITEM-COUNT                            
000840         COMPUTE WS-CART-TOTAL-AMOUNT ROUNDED =                           
000850             WS-CART-TOTAL-AMOUNT - WS-DISCOUNT-AMOUNT.                   
000860 3100-EXIT.                                                               
000870     EXIT.                                                                
000880                                                                          
000890* ONE LINE'S SHARE OF THE CART-WISE DISCOUNT, DERIVED FROM THE            
000900* RATE COMPUTED ABOVE RATHER THAN RE-DIVIDING THE WHOLE DISCOUNT          
000910* PER LINE - KEEPS ROUNDING CONSISTENT ACROSS ALL LINES.                  
000920 3200-SPREAD-DISCOUNT-OVER-ONE-LINE.                                      
000930     COMPUTE WS-ITEM-DISCOUNT-AMT ROUNDED =                               
000940         WS-ITEM-PRICE (WS-ITEM-SUB) *                                    
000950         WS-ITEM-QUANTITY (WS-ITEM-SUB) *                                 
000960         WS-PER-UNIT-DISCOUNT-RATE.                                       
000970     COMPUTE WS-ITEM-DISCOUNTED-PRICE (WS-ITEM-SUB) ROUNDED =             
000980         WS-ITEM-PRICE (WS-ITEM-SUB) -                                    
000990         (WS-ITEM-DISCOUNT-AMT / WS-ITEM-QUANTITY (WS-ITEM-SUB)).         
001000     MOVE "Y" TO WS-ITEM-DISC-SW (WS-ITEM-SUB).                           
001010 3200-EXIT.                                                               
001020     EXIT.                                                                
