000100*----------------------------------------------------------------         
000110* CPNAPL01.CBL - COUPON RULES ENGINE - APPLY ONE COUPON.                  
000120*----------------------------------------------------------------         
000130* LOOKS UP ONE COUPON BY ID (SEQUENTIAL SCAN OVER THE COUPON              
000140* MASTER - NO INDEX AVAILABLE ON THIS FILE), RE-SCORES IT AGAINST         
000150* THE SUPPLIED CART WITHOUT THE ACTIVE/VALIDITY WINDOW CHECK THE          
000160* SCAN USES, AND IF THE DISCOUNT IS POSITIVE, REPRICES THE CART           
000170* AND WRITES THE PRICED-CART FILE.  MODELED ON VCHMNT01'S KEY             
000180* ENTRY / LOOKUP SKELETON.                                                
000190*----------------------------------------------------------------         
000200 IDENTIFICATION DIVISION.                                                 
000210 PROGRAM-ID. CPNAPL01.                                                    
000220 AUTHOR. R S KEMPER.                                                      
000230 INSTALLATION. DATA PROCESSING.                                           
000240 DATE-WRITTEN. 06/21/93.                                                  
000250 DATE-COMPILED.                                                           
000260 SECURITY. COMPANY CONFIDENTIAL.                                          
000270*----------------------------------------------------------------         
000280* CHANGE LOG                                                              
000290*----------------------------------------------------------------         
000300* 06/21/93 RSK  ORIGINAL PROGRAM - APPLY A SINGLE COUPON AND              
000310*               REPRICE THE CART.  LOOKUP MODELED ON VCHMNT01'S           
000320*               ACCEPT-EXISTING-KEY BUT THIS FILE HAS NO INDEX,           
000330*               SO THE LOOKUP IS A STRAIGHT SEQUENTIAL SCAN.              
000340* 08/02/93 RSK  CONFIRMED WITH D PRICE THAT APPLY DOES NOT CHECK          
000350*               COUPON-ACTIVE OR THE VALID-FROM/VALID-TO WINDOW -         
000360*               THAT CHECK IS FOR THE SCAN ONLY.  TICKET CR-0091.         
000370* 09/09/98 RSK  Y2K REVIEW - NO DATE ARITHMETIC IN THIS PROGRAM.          
000380*               NO CHANGE REQUIRED.  TICKET Y2K-0447.                     
000390* 04/22/99 LMP  DISPLAY TEXT REWORDED PER AUDIT COMMENT - SEE             
000400*               CPNMNU01 CHANGE LOG SAME DATE.  TICKET HD-2201.           
000410* 05/11/03 TWB  RENUMBERED THIS PROGRAM'S OWN PARAGRAPHS TO THE           
000420*               STANDARD 0100-BLOCK AND UPDATED EVERY PERFORM OF          
000430*               A PLCPNTOT/PLCPNDSP PARAGRAPH TO THE PERFORM-THRU         
000440*               FORM NOW USED IN THOSE COPYBOOKS.  NO PROCESSING          
000450*               CHANGED.  TICKET HD-3402.                                 
000460* 07/09/03 TWB  ADDED PARAGRAPH AND FIELD-LEVEL COMMENTARY PER            
000470*               DP DOCUMENTATION STANDARDS REVIEW.  NO LOGIC OR           
000480*               PROCESSING CHANGED.  TICKET HD-3417.                      
000490*----------------------------------------------------------------         
000500*----------------------------------------------------------------         
000510* ENVIRONMENT DIVISION - CARRIER-CLASS SWITCH UPSI-0 IS TESTED            
000520* NOWHERE IN THIS PROGRAM TODAY BUT IS DECLARED HERE FOR THE SAME         
000530* REASON EVERY PROGRAM IN THE SUITE DECLARES IT - IT LETS AN              
000540* OPERATOR TURN ON A CPN-TRACE-ON RUN WITHOUT A RECOMPILE IF ONE          
000550* IS EVER WIRED IN.                                                       
000560*----------------------------------------------------------------         
000570 ENVIRONMENT DIVISION.                                                    
000580 CONFIGURATION SECTION.                                                   
000590 SPECIAL-NAMES.                                                           
000600     C01 IS TOP-OF-FORM                                                   
000610     UPSI-0 ON STATUS IS CPN-TRACE-ON                                     
000620     UPSI-0 OFF STATUS IS CPN-TRACE-OFF.                                  
000630 INPUT-OUTPUT SECTION.                                                    
000640 FILE-CONTROL.                                                            
000650                                                                          
000660* THREE FILES ONLY - THIS PROGRAM NEVER TOUCHES THE                       
000670* APPLICABLE-COUPONS FILE, THAT IS THE SCAN PROGRAM'S OUTPUT.             
000680     COPY "slcpnmst.cbl".                                                 
000690                                                                          
000700     COPY "slcpncrt.cbl".                                                 
000710                                                                          
000720     COPY "slcpnprc.cbl".                                                 
000730                                                                          
000740 DATA DIVISION.                                                           
000750 FILE SECTION.                                                            
000760                                                                          
000770* RECORD LAYOUTS MATCH THE SCAN PROGRAM'S EXACTLY - BOTH                  
000780* PROGRAMS COPY THE SAME THREE COPYBOOKS FOR THE COUPON MASTER            
000790* AND CART-ITEMS FILES.                                                   
000800     COPY "fdcpnmst.cbl".                                                 
000810                                                                          
000820     COPY "fdcpncrt.cbl".                                                 
000830                                                                          
000840* OUTPUT LAYOUT UNIQUE TO THIS PROGRAM - THE SCAN WRITES                  
000850* FDCPNRSP INSTEAD.                                                       
000860     COPY "fdcpnprc.cbl".                                                 
000870                                                                          
000880 WORKING-STORAGE SECTION.                                                 
000890                                                                          
000900* SAME SHARED CART TABLE AND SCRATCH AREA THE SCAN PROGRAM USES           
000910* SO BOTH PROGRAMS SCORE A COUPON THE SAME WAY.                           
000920     COPY "wscpntbl.cbl".                                                 
000930                                                                          
000940 PROCEDURE DIVISION.                                                      
000950* MAINLINE - SEE THE SAME NOTE IN CPNSCN01 ABOUT WHY THIS                 
000960* PARAGRAPH CARRIES NO NUMBER OF ITS OWN.                                 
000970 PROGRAM-BEGIN.                                                           
000980                                                                          
000990     PERFORM 0100-OPENING-PROCEDURE THRU 0100-EXIT.                       
001000     PERFORM 0300-MAIN-PROCESS THRU 0300-EXIT.                            
001010     PERFORM 0400-CLOSING-PROCEDURE THRU 0400-EXIT.                       
001020                                                                          
001030* REACHED ONLY IF THIS PROGRAM WERE ITSELF CALLED BY ANOTHER -            
001040* IT NEVER IS TODAY, EVERY RUN STARTS HERE AS A JOB STEP, BUT THE         
001050* PARAGRAPH IS KEPT SO THE PROGRAM COULD BE CALLED IN THE FUTURE          
001060* WITHOUT A STRUCTURE CHANGE.                                             
001070 PROGRAM-EXIT.                                                            
001080     EXIT PROGRAM.                                                        
001090                                                                          
001100* NORMAL JOB-STEP TERMINATION.                                            
001110 PROGRAM-DONE.                                                            
001120     STOP RUN.                                                            
001130                                                                          
001140*----------------------------------------------------------------         
001150* 0100-BLOCK - OPEN.  PRICED-CART IS THE ONLY FILE THIS PROGRAM           
001160* WRITES - CART-ITEMS AND COUPON-MASTER ARE BOTH READ-ONLY, THE           
001170* SAME AS IN CPNSCN01.                                                    
001180*----------------------------------------------------------------         
001190 0100-OPENING-PROCEDURE.                                                  
001200     PERFORM 0110-ACCEPT-APPLY-PARAMETERS THRU 0110-EXIT.                 
001210     OPEN INPUT CART-ITEMS-FILE.                                          
001220     OPEN INPUT COUPON-MASTER-FILE.                                       
001230     OPEN OUTPUT PRICED-CART-FILE.                                        
001240 0100-EXIT.                                                               
001250     EXIT.                                                                
001260                                                                          
001270* APPLY PARAMETERS - WHICH CART, AND WHICH COUPON ID TO APPLY.            
001280 0110-ACCEPT-APPLY-PARAMETERS.                                            
001290     DISPLAY "APPLY COUPON - ENTER CART ID".                      HD-2201 
001300     ACCEPT WS-CART-ID.                                                   
001310     DISPLAY "APPLY COUPON - ENTER COUPON ID".                            
001320     ACCEPT WS-COUPON-ID-WANTED.                                          
001330 0110-EXIT.                                                               
001340     EXIT.                                                                
001350                                                                          
001360*----------------------------------------------------------------         
001370* LOAD THE CART, LOOK UP THE WANTED COUPON, SCORE IT, AND EITHER          
001380* REPRICE THE CART OR REPORT WHY IT DID NOT QUALIFY.  A COUPON ID         
001390* THAT DOES NOT EXIST ON THE MASTER FILE ABORTS THE RUN WITH NO           
001400* CART CHANGES AT ALL - THERE IS NOTHING TO SCORE.                        
001410*----------------------------------------------------------------         
001420*----------------------------------------------------------------         
001430* 0300-MAIN-PROCESS - LOAD AND TOTAL THE CART EXACTLY AS                  
001440* CPNSCN01 DOES, THEN LOOK UP THE ONE WANTED COUPON.  UNLIKE THE          
001450* SCAN, THIS PROGRAM RE-SCORES THE COUPON WITHOUT RE-CHECKING             
001460* COUPON-ACTIVE OR THE VALID-FROM/VALID-TO WINDOW - THOSE CHECKS          
001470* ARE THE SCAN'S JOB, NOT APPLY'S.  SEE TICKET CR-0091 ABOVE.             
001480*----------------------------------------------------------------         
001490* A COUPON ID NOT FOUND ON THE MASTER SKIPS THE REST OF THE               
001500* PARAGRAPH VIA THE GO TO - SAME GO-TO-PAST-THE-REMAINING-TESTS           
001510* STANDARD USED IN PLCPNDSP'S 2000/2100-BLOCKS.                           
001520 0300-MAIN-PROCESS.                                                       
001530     PERFORM 1000-LOAD-CART-ITEMS-TABLE THRU 1000-EXIT.                   
001540     PERFORM 1400-CALCULATE-TOTAL-AMOUNT THRU 1400-EXIT.                  
001550     PERFORM 0500-FIND-WANTED-COUPON THRU 0500-EXIT.                      
001560     IF NOT WS-COUPON-WAS-FOUND                                           
001570         DISPLAY "COUPON ID " WS-COUPON-ID-WANTED                         
001580                 " NOT FOUND - RUN ABORTED. NO CART CHANGES."             
001590         GO TO 0300-EXIT.                                                 
001600     PERFORM 2000-DISPATCH-DISCOUNT-RULE THRU 2000-EXIT.                  
001610* A ZERO WS-DISCOUNT-AMOUNT AFTER SCORING MEANS THE COUPON'S              
001620* MINIMUM OR PRODUCT-LIST CONDITIONS WERE NOT MET BY THIS CART -          
001630* THAT IS NOT AN ERROR CONDITION, JUST A NON-QUALIFYING CART.             
001640     IF WS-DISCOUNT-AMOUNT > ZERO                                         
001650         PERFORM 2100-DISPATCH-APPLY-RULE THRU 2100-EXIT                  
001660         PERFORM 0700-WRITE-PRICED-CART THRU 0700-EXIT                    
001670     ELSE                                                                 
001680         PERFORM 0600-REPORT-NO-DISCOUNT-ERROR THRU 0600-EXIT.            
001690 0300-EXIT.                                                               
001700     EXIT.                                                                
001710                                                                          
001720* CLOSE ALL THREE FILES - NO SUMMARY DISPLAY HERE, UNLIKE                 
001730* CPNSCN01, SINCE THIS RUN EITHER WRITES EXACTLY ONE PRICED-CART          
001740* OR NONE AT ALL AND SAYS SO AS IT HAPPENS IN 0300-MAIN-PROCESS.          
001750 0400-CLOSING-PROCEDURE.                                                  
001760     CLOSE CART-ITEMS-FILE.                                               
001770     CLOSE COUPON-MASTER-FILE.                                            
001780     CLOSE PRICED-CART-FILE.                                              
001790 0400-EXIT.                                                               
001800     EXIT.                                                                
001810                                                                          
001820*----------------------------------------------------------------         
001830* 0500-BLOCK - LOOKUP.  COUPON-MASTER-FILE HAS NO INDEX.  A               
001840* LOOKUP BY ID IS A PLAIN SEQUENTIAL SCAN, SAME AS THE                    
001850* APPLICABILITY SCAN USES BUT STOPPING AS SOON AS THE WANTED ID           
001860* TURNS UP.                                                               
001870*----------------------------------------------------------------         
001880* WS-COUPON-FOUND-SW STARTS N AND STAYS N IF THE ID NEVER TURNS           
001890* UP - 0300-MAIN-PROCESS TESTS WS-COUPON-WAS-FOUND RIGHT AFTER            
001900* THIS PARAGRAPH RETURNS TO DECIDE WHETHER TO ABORT THE RUN.              
001910 0500-FIND-WANTED-COUPON.                                                 
001920     MOVE "N" TO WS-COUPON-FOUND-SW.                                      
001930     MOVE "N" TO COUPON-MASTER-AT-END-SW.                                 
001940     PERFORM 0510-READ-FIRST-COUPON-RECORD THRU 0510-EXIT.                
001950     PERFORM 0520-SEARCH-ONE-COUPON-RECORD THRU 0520-EXIT                 
001960         UNTIL COUPON-MASTER-IS-AT-END                                    
001970            OR WS-COUPON-WAS-FOUND.                                       
001980 0500-EXIT.                                                               
001990     EXIT.                                                                
002000                                                                          
002010* ONE STEP OF THE SEARCH - MATCH OR ADVANCE, NEVER BOTH.                  
002020 0520-SEARCH-ONE-COUPON-RECORD.                                           
002030     IF COUPON-ID = WS-COUPON-ID-WANTED                                   
002040         MOVE "Y" TO WS-COUPON-FOUND-SW                                   
002050     ELSE                                                                 
002060         PERFORM 0530-READ-NEXT-COUPON-RECORD THRU 0530-EXIT.             
002070 0520-EXIT.                                                               
002080     EXIT.                                                                
002090                                                                          
002100* PRIMING READ FOR THE SEARCH LOOP.                                       
002110 0510-READ-FIRST-COUPON-RECORD.                                           
002120     READ COUPON-MASTER-FILE                                              
002130         AT END                                                           
002140             MOVE "Y" TO COUPON-MASTER-AT-END-SW.                         
002150 0510-EXIT.                                                               
002160     EXIT.                                                                
002170                                                                          
002180* SEQUENCE READ FOR THE SEARCH LOOP.                                      
002190 0530-READ-NEXT-COUPON-RECORD.                                            
002200     READ COUPON-MASTER-FILE                                              
002210         AT END                                                           
002220             MOVE "Y" TO COUPON-MASTER-AT-END-SW.                         
002230 0530-EXIT.                                                               
002240     EXIT.                                                                
002250                                                                          
002260*----------------------------------------------------------------         
002270* A DISCOUNT THAT IS NOT STRICTLY POSITIVE IS A HARD ERROR HERE -         
002280* THE MESSAGE MATCHES THE RULE THAT FAILED TO QUALIFY THE CART.           
002290*----------------------------------------------------------------         
002300 0600-REPORT-NO-DISCOUNT-ERROR.                                           
002310* CART-WISE FAILS ONLY ONE WAY - THE CART NEVER REACHED                   
002320* CW-MIN-CART-AMOUNT.                                                     
002330     IF COUPON-TYPE-IS-CART-WISE                                  CR-0091 
002340         DISPLAY "CART TOTAL DOESN'T MEET MINIMUM REQUIREMENT"            
002350     ELSE                                                                 
002360* PRODUCT-WISE FAILS WHEN NO CART LINE'S PRODUCT-ID IS ON THE             
002370* COUPON'S APPLICABLE-PRODUCTS LIST.                                      
002380     IF COUPON-TYPE-IS-PRODUCT-WISE                                       
002390         DISPLAY "NO APPLICABLE PRODUCTS IN CART"                         
002400     ELSE                                                                 
002410* BXGY FAILS WHEN THE CART DOES NOT HOLD ENOUGH BUY-LIST UNITS            
002420* TO SATISFY EVEN ONE REPETITION OF THE BUY QUANTITY.                     
002430     IF COUPON-TYPE-IS-BXGY                                               
002440         DISPLAY "BUY CONDITIONS NOT MET"                                 
002450     ELSE                                                                 
002460* SHOULD NOT HAPPEN - COUPON-TYPE FAILED ALL THREE 88-LEVELS.             
002470* SEE THE SAME FALL-THROUGH NOTE IN PLCPNDSP.                             
002480         DISPLAY "COUPON NOT APPLICABLE".                                 
002490 0600-EXIT.                                                               
002500     EXIT.                                                                
002510                                                                          
002520*----------------------------------------------------------------         
002530* 0700-BLOCK - REPRICE.  WRITE THE TRAILER ONCE, THEN ONE DETAIL          
002540* RECORD PER CART LINE, DISCOUNTED OR NOT.                                
002550*----------------------------------------------------------------         
002560 0700-WRITE-PRICED-CART.                                                  
002570     PERFORM 0710-WRITE-PRICED-CART-TRAILER THRU 0710-EXIT.               
002580     PERFORM 0720-WRITE-PRICED-CART-DETAIL THRU 0720-EXIT                 
002590         VARYING WS-ITEM-SUB FROM 1 BY 1                                  
002600         UNTIL WS-ITEM-SUB > WS-ITEM-COUNT.                               
002610 0700-EXIT.                                                               
002620     EXIT.                                                                
002630                                                                          
002640* ONE PRICED-CART TRAILER RECORD - CART-LEVEL TOTALS, WRITTEN             
002650* AHEAD OF THE DETAIL LINES SO A DOWNSTREAM READER KNOWS HOW              
002660* MANY DETAIL RECORDS TO EXPECT.                                          
002670 0710-WRITE-PRICED-CART-TRAILER.                                          
002680     MOVE WS-CART-ID TO PCT-CART-ID.                                      
002690     MOVE WS-CART-TOTAL-AMOUNT TO PCT-CART-TOTAL-AMOUNT.                  
002700     MOVE WS-CART-ITEM-COUNT TO PCT-CART-ITEM-COUNT.                      
002710     WRITE PRICED-CART-TRAILER-RECORD.                                    
002720 0710-EXIT.                                                               
002730     EXIT.                                                                
002740                                                                          
002750* ONE PRICED-CART DETAIL RECORD - LINE-LEVEL REPRICE RESULT.              
002760* WS-ITEM-DISCOUNTED-PRICE STILL EQUALS WS-ITEM-PRICE FOR ANY             
002770* LINE THE APPLY PARAGRAPH DID NOT TOUCH, SO A CART-WISE COUPON           
002780* THAT SPREADS ITS DISCOUNT OVER EVERY LINE AND A PRODUCT-WISE            
002790* OR BXGY COUPON THAT ONLY TOUCHES SOME LINES BOTH COME OUT               
002800* CORRECT HERE WITHOUT THIS PARAGRAPH NEEDING TO KNOW WHICH               
002810* COUPON TYPE RAN.                                                        
002820 0720-WRITE-PRICED-CART-DETAIL.                                           
002830     MOVE WS-ITEM-PRODUCT-ID (WS-ITEM-SUB)                                
002840         TO PCD-ITEM-PRODUCT-ID.                                          
002850     MOVE WS-ITEM-PRODUCT-NAME (WS-ITEM-SUB)                              
002860         TO PCD-ITEM-PRODUCT-NAME.                                        
002870     MOVE WS-ITEM-PRICE (WS-ITEM-SUB)                                     
002880         TO PCD-ITEM-PRICE.                                               
002890     MOVE WS-ITEM-QUANTITY (WS-ITEM-SUB)                                  
002900         TO PCD-ITEM-QUANTITY.                                            
002910     MOVE WS-ITEM-DISCOUNTED-PRICE (WS-ITEM-SUB)                          
002920         TO PCD-ITEM-DISCOUNTED-PRICE.                                    
002930     WRITE PRICED-CART-DETAIL-RECORD.                                     
002940 0720-EXIT.                                                               
002950     EXIT.                                                                
002960                                                                          
002970*----------------------------------------------------------------         
002980* UTILITY ROUTINES - SHARED CART LOAD/TOTAL AND RULE DISPATCH.            
002990* SAME TECHNIQUE BILRPT02 USES FOR PLDATE01.  EACH COPYBOOK               
003000* OWNS ITS OWN NUMBER BLOCK (PLCPNTOT 1000, PLCPNDSP 2000,                
003010* PLCPNCW 3000, PLCPNPW 4000, PLCPNBG 5000) SO NO PARAGRAPH               
003020* NAME COLLIDES ACROSS THE FIVE WHEN THEY ARE ALL COPIED IN.              
003030*----------------------------------------------------------------         
003040     COPY "plcpntot.cbl".                                                 
003050                                                                          
003060     COPY "plcpndsp.cbl".                                                 
003070                                                                          
003080     COPY "plcpncw.cbl".                                                  
003090                                                                          
003100     COPY "plcpnpw.cbl".                                                  
003110                                                                          
003120     COPY "plcpnbg.cbl".                                                  
