000100*----------------------------------------------------------------         
000110* PLCPNTOT.CBL - LOAD THE CART-ITEMS FILE INTO THE WORKING                
000120* STORAGE TABLE AND ROLL UP THE GROSS CART TOTAL.  COPIED IN AT           
000130* THE TAIL OF THE PROCEDURE DIVISION OF BOTH CPNSCN01 AND                 
000140* CPNAPL01 - SAME TECHNIQUE AS PLDATE01 IN BILRPT02.                      
000150*----------------------------------------------------------------         
000160* 06/14/93 RSK  ORIGINAL COPYBOOK FOR THE COUPON RULES ENGINE.            
000170* 05/11/03 TWB  RENUMBERED PARAGRAPHS TO THE STANDARD 1000-BLOCK          
000180*               SO THIS COPYBOOK'S NAMES NEVER COLLIDE WITH               
000190*               PLCPNDSP/PLCPNCW/PLCPNPW/PLCPNBG WHEN ALL FIVE            
000200*               ARE COPIED INTO ONE PROGRAM.  NO LOGIC CHANGED.           
000210*               TICKET HD-3402.                                           
000220* 07/09/03 TWB  ADDED PARAGRAPH-LEVEL COMMENTARY PER DP                   
000230*               DOCUMENTATION STANDARDS REVIEW.  NO ARITHMETIC            
000240*               CHANGED.  TICKET HD-3417.                                 
000250*----------------------------------------------------------------         
000260* 1000-BLOCK - LOAD THE CART-ITEMS FILE INTO WS-CART-ITEM-TABLE.          
000270* CALLED ONCE PER RUN BY BOTH CPNSCN01 AND CPNAPL01 BEFORE ANY            
000280* DISCOUNT RULE IS SCORED.                                                
000290*----------------------------------------------------------------         
000300* WS-ITEM-COUNT AND THE AT-END SWITCH ARE BOTH RESET HERE - THIS          
000310* COPYBOOK IS PERFORMED FRESH ON EVERY RUN, NEVER TWICE IN THE            
000320* SAME RUN, BUT THE RESET COSTS NOTHING AND GUARDS AGAINST THAT           
000330* CHANGING LATER.                                                         
000340 1000-LOAD-CART-ITEMS-TABLE.                                              
000350     MOVE ZERO TO WS-ITEM-COUNT.                                          
000360     MOVE "N" TO CART-ITEMS-AT-END-SW.                                    
000370     PERFORM 1010-READ-FIRST-CART-ITEM THRU 1010-EXIT.                    
000380     PERFORM 1020-STORE-ONE-CART-ITEM THRU 1020-EXIT                      
000390         UNTIL CART-ITEMS-ARE-AT-END.                                     
000400     MOVE WS-ITEM-COUNT TO WS-CART-ITEM-COUNT.                            
000410 1000-EXIT.                                                               
000420     EXIT.                                                                
000430                                                                          
000440* PRIMING READ - MUST RUN BEFORE THE STORE LOOP TESTS FOR EOF.            
000450 1010-READ-FIRST-CART-ITEM.                                               
000460     READ CART-ITEMS-FILE                                                 
000470         AT END                                                           
000480             MOVE "Y" TO CART-ITEMS-AT-END-SW.                            
000490 1010-EXIT.                                                               
000500     EXIT.                                                                
000510                                                                          
000520*----------------------------------------------------------------         
000530* STORE ONE LINE - THE TABLE IS CAPPED AT WS-MAX-CART-ITEMS               
000540* (200) ENTRIES.  A CART THAT LONG SHOULD NEVER TURN UP IN                
000550* PRACTICE, BUT THE OVERFLOW CHECK GUARDS THE TABLE SUBSCRIPT             
000560* RATHER THAN LETTING IT RUN PAST THE OCCURS BOUND.  THE GO TO            
000570* SKIPS THE FIELD MOVES AND THE NEXT-RECORD READ ONCE THE CAP IS          
000580* HIT SO THE LOOP DRAINS OUT ON THE NEXT AT-END TEST.                     
000590*----------------------------------------------------------------         
000600 1020-STORE-ONE-CART-ITEM.                                                
000610     ADD 1 TO WS-ITEM-COUNT.                                              
000620     IF WS-ITEM-COUNT > WS-MAX-CART-ITEMS                                 
000630         DISPLAY "CART-ITEMS FILE EXCEEDS " WS-MAX-CART-ITEMS             
000640                 " LINES - RUN ABORTED."                                  
000650         MOVE "Y" TO CART-ITEMS-AT-END-SW                                 
000660         GO TO 1020-EXIT.                                                 
000670     MOVE ITEM-PRODUCT-ID                                                 
000680         TO WS-ITEM-PRODUCT-ID (WS-ITEM-COUNT).                           
000690     MOVE ITEM-PRODUCT-NAME                                               
000700         TO WS-ITEM-PRODUCT-NAME (WS-ITEM-COUNT).                         
000710     MOVE ITEM-PRICE                                                      
000720         TO WS-ITEM-PRICE (WS-ITEM-COUNT).                                
000730     MOVE ITEM-QUANTITY                                                   
000740         TO WS-ITEM-QUANTITY (WS-ITEM-COUNT).                             
000750     MOVE ZERO                                                            
000760         TO WS-ITEM-DISCOUNTED-PRICE (WS-ITEM-COUNT).                     
000770     MOVE "N" TO WS-ITEM-DISC-SW (WS-ITEM-COUNT).                         
000780     PERFORM 1030-READ-NEXT-CART-ITEM THRU 1030-EXIT.                     
000790 1020-EXIT.                                                               
000800     EXIT.                                                                
000810                                                                          
000820* SEQUENCE READ FOR THE STORE LOOP ABOVE - IDENTICAL BODY TO              
000830* 1010-READ-FIRST-CART-ITEM, KEPT AS A SEPARATE PARAGRAPH ONLY            
000840* BECAUSE 1020 PERFORMS IT REPEATEDLY WHILE 1000 PERFORMS THE             
000850* FIRST READ EXACTLY ONCE.                                                
000860 1030-READ-NEXT-CART-ITEM.                                                
000870     READ CART-ITEMS-FILE                                                 
000880         AT END                                                           
000890             MOVE "Y" TO CART-ITEMS-AT-END-SW.                            
000900 1030-EXIT.                                                               
000910     EXIT.                                                                
000920                                                                          
000930*----------------------------------------------------------------         
000940* 1400-BLOCK - GROSS TOTAL.  SUM OF ITEM-PRICE TIMES ITEM-                
000950* QUANTITY OVER EVERY LINE IN THE TABLE, RUN BEFORE ANY DISCOUNT          
000960* RULE FIRES SO EACH RULE HAS A CART TOTAL TO TEST AGAINST.               
000970*----------------------------------------------------------------         
000980 1400-CALCULATE-TOTAL-AMOUNT.                                             
000990     MOVE ZERO TO WS-CART-TOTAL-AMOUNT.                                   
001000     PERFORM 1410-ADD-ONE-LINE-TO-TOTAL THRU 1410-EXIT                    
001010         VARYING WS-ITEM-SUB FROM 1 BY 1                                  
001020         UNTIL WS-ITEM-SUB > WS-ITEM-COUNT.                               
001030 1400-EXIT.                                                               
001040     EXIT.                                                                
001050                                                                          
001060* ONE LINE'S CONTRIBUTION TO THE GROSS CART TOTAL - PRICE TIMES           
001070* QUANTITY, ADDED INTO THE RUNNING TOTAL BUILT UP ACROSS ALL              
001080* PRIOR ITERATIONS OF THE VARYING LOOP IN 1400 ABOVE.                     
001090 1410-ADD-ONE-LINE-TO-TOTAL.                                              
001100     COMPUTE WS-CART-TOTAL-AMOUNT ROUNDED =                               
001110         WS-CART-TOTAL-AMOUNT +                                           
001120         (WS-ITEM-PRICE (WS-ITEM-SUB) *                                   
001130          WS-ITEM-QUANTITY (WS-ITEM-SUB)).                                
001140 1410-EXIT.                                                               
001150     EXIT.                                                                
