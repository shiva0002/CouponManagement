000100*----------------------------------------------------------------         
000110* FDCPNCRT.CBL - CART LINE-ITEM INPUT RECORD.  ONE RECORD PER             
000120* PRODUCT LINE OF THE CART FOR THIS RUN.  A RUN PROCESSES ONE             
000130* CART - THE CART-ITEMS FILE HOLDS ALL OF ITS LINES.                      
000140*----------------------------------------------------------------         
000150* 06/14/93 RSK  ORIGINAL COPYBOOK FOR THE COUPON RULES ENGINE.            
000160*----------------------------------------------------------------         
000170 FD  CART-ITEMS-FILE                                                      
000180     LABEL RECORDS ARE STANDARD.                                          
000190 01  CART-ITEM-RECORD.                                                    
000200     05  ITEM-PRODUCT-ID              PIC X(10).                          
000210     05  ITEM-PRODUCT-NAME            PIC X(40).                          
000220* PRICE AND QUANTITY AS SUPPLIED BY THE CART - LOADED VERBATIM            
000230* INTO WS-CART-ITEM-TABLE BY PLCPNTOT, NEVER CHANGED HERE.                
000240     05  ITEM-PRICE                   PIC 9(7)V99.                        
000250     05  ITEM-QUANTITY                PIC 9(5).                           
000260* NOT USED ON INPUT - THIS FILE IS READ-ONLY.  THE OUTPUT SIDE OF         
000270* A DISCOUNTED PRICE LIVES ON FDCPNPRC'S DETAIL RECORD INSTEAD.           
000280     05  ITEM-DISCOUNTED-PRICE        PIC 9(7)V99.                        
000290     05  FILLER                       PIC X(07).                          
